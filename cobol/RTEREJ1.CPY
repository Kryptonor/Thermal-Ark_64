000100******************************************************************00010000
000200*                                                                *00020000
000300*    COPY          : RTEREJ1                                    *00030000
000400*    APLICACION    : RED TERMICA ENERGETICA                     *00040000
000500*    DESCRIPCION   : LINEA DE RECHAZO COMPARTIDA POR LOS TRES    *00050000
000600*                    LOTES (ORDENES, FONDOS/PAGOS Y TELEMETRIA). *00060000
000700*                    IDENTIFICA EL LOTE DE ORIGEN, LA LLAVE DE   *00070000
000800*                    LA SOLICITUD RECHAZADA Y EL MOTIVO.         *00080000
000900*    PROGRAMADOR   : E. RAMIREZ                                  *00090000
001000*    FECHA         : 22/03/2024                                  *00100000
001100*                                                                *00110000
001200*    BITACORA DE CAMBIOS                                        *00120000
001300*    ------------------------------------------------------------*00130000
001400*    22/03/2024 EDR  SOL-00444  VERSION INICIAL DEL LAYOUT.      *00140000
001500*    15/10/2024 EDR  SOL-00508  SE AMPLIA RCHZ-MOTIVO A 40        *00150000
001600*                    POSICIONES PARA MENSAJES MAS DESCRIPTIVOS.  *00160000
001700******************************************************************00170000
002000 01  REG-RECHAZO.                                                00210000
002100     05  RCHZ-LOTE-ORIGEN          PIC X(08).                    00220000
002200     05  RCHZ-LLAVE                PIC X(09).                    00230000
002300     05  RCHZ-MOTIVO               PIC X(40).                    00240000
002400     05  FILLER                    PIC X(05).                    00250000
002500******************************************************************00260000
