000100******************************************************************00010000
000200*                                                                *00020000
000300*    COPY          : RTETXN1                                    *00030000
000400*    APLICACION    : RED TERMICA ENERGETICA                     *00040000
000500*    DESCRIPCION   : LAYOUT DE TRANSACCIONES LIQUIDADAS ENTRE     *00050000
000600*                    COMPRADOR Y VENDEDOR (TXNFILE).  GENERADO  *00060000
000700*                    POR EL CASADOR DE ORDENES Y CONSUMIDO POR   *00070000
000800*                    EL REPORTE DE ESTADISTICAS.                 *00080000
000900*    PROGRAMADOR   : E. RAMIREZ                                  *00090000
001000*    FECHA         : 16/03/2024                                  *00100000
001100*                                                                *00110000
001200*    BITACORA DE CAMBIOS                                        *00120000
001300*    ------------------------------------------------------------*00130000
001400*    16/03/2024 EDR  SOL-00441  VERSION INICIAL DEL LAYOUT.      *00140000
001500*    12/09/2024 EDR  SOL-00505  SE AGREGA TXN-ID-LIBRO-MAYOR     *00150000
001600*                    PARA EL NUMERO DE REFERENCIA EXTERNO.       *00160000
001700*    18/02/2025 MGR  SOL-00563  REDEFINE PARA RESUMEN DE CIERRE  *00170000
001800*                    USADO POR EL PROGRAMA DE ESTADISTICAS.      *00180000
001900******************************************************************00190000
002000 01  REG-TRANSACCION.                                            00200000
002100     05  TXN-NUMERO-TRANSACCION    PIC 9(09).                    00210000
002200     05  TXN-NUMERO-COMPRADOR      PIC 9(09).                    00220000
002300     05  TXN-NUMERO-VENDEDOR       PIC 9(09).                    00230000
002400     05  TXN-CANTIDAD-ENERGIA      PIC S9(13)V99.                00240000
002500     05  TXN-PRECIO-UNITARIO       PIC S9(13)V99.                00250000
002600     05  TXN-MONTO-TOTAL           PIC S9(13)V99.                00260000
002700     05  TXN-ESTADO                PIC X(09).                    00270000
002800         88  TXN-EST-CREADA             VALUE "CREATED  ".        00280000
002900         88  TXN-EST-PENDIENTE          VALUE "PENDING  ".        00290000
003000         88  TXN-EST-EJECUTANDO         VALUE "EXECUTING".        00300000
003100         88  TXN-EST-COMPLETA           VALUE "COMPLETED".        00310000
003200         88  TXN-EST-CANCELADA          VALUE "CANCELLED".        00320000
003300         88  TXN-EST-FALLIDA            VALUE "FAILED   ".        00330000
003400     05  TXN-ID-LIBRO-MAYOR        PIC 9(13).                    00340000
003500     05  FILLER                    PIC X(05).                    00350000
003600 01  REG-TRANSACCION-RESUMEN REDEFINES REG-TRANSACCION.          00360000
003700     05  TXNR-NUMERO-TRANSACCION   PIC 9(09).                    00370000
003800     05  TXNR-CAMPOS-MONTO         PIC X(63).                    00380000
003900     05  TXNR-ESTADO               PIC X(09).                    00390000
004000     05  FILLER                    PIC X(18).                    00400000
004100******************************************************************00410000
