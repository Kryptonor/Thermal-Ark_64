000100******************************************************************00010000
000200*                                                                *00020000
000300*    COPY          : RTEWAL1                                    *00030000
000400*    APLICACION    : RED TERMICA ENERGETICA                     *00040000
000500*    DESCRIPCION   : LAYOUT DEL MAESTRO DE BILLETERAS (WALMAST). *00050000
000600*                    UNA BILLETERA POR USUARIO, CON SALDO        *00060000
000700*                    DISPONIBLE, SALDO CONGELADO BAJO ORDENES    *00080000
000800*                    DE COMPRA PENDIENTES Y SALDO EN EL LIBRO     *00080000
000900*                    MAYOR EXTERNO (TOKEN).                      *00090000
001000*    PROGRAMADOR   : E. RAMIREZ                                  *00100000
001100*    FECHA         : 14/03/2024                                  *00110000
001200*                                                                *00120000
001300*    BITACORA DE CAMBIOS                                        *00130000
001400*    ------------------------------------------------------------*00140000
001500*    14/03/2024 EDR  SOL-00441  VERSION INICIAL DEL LAYOUT.      *00150000
001600*    03/09/2024 EDR  SOL-00502  SE AGREGA WAL-SALDO-CONGELADO    *00160000
001700*                    PARA SOPORTAR EL ESCROW DE ORDENES COMPRA.  *00170000
001800*    22/04/2025 JCP  SOL-00588  REDEFINE DE CONTROL PARA REGRABAR*00180000
001900*                    EL MAESTRO AL CIERRE DEL LOTE DE TRADING.    *00190000
001950*    09/08/2026 EDR  SOL-00634  SE QUITA EL FILLER DE COLCHON    *00195000
001960*                    AL FINAL DEL REGISTRO; EL AREA DE INTERCAM- *00195100
001970*                    BIO CON EL BANCO EXIGE 54 BYTES EXACTOS Y   *00195200
001980*                    LOS CAMPOS NOMBRADOS YA SUMABAN ESE TOTAL.  *00195300
002000******************************************************************00200000
002100 01  REG-WALMAST.                                                00210000
002200     05  WAL-NUMERO-CUENTA         PIC 9(09).                    00220000
002300     05  WAL-SALDO-DISPONIBLE      PIC S9(13)V99.                00230000
002400     05  WAL-SALDO-CONGELADO       PIC S9(13)V99.                00240000
002500     05  WAL-SALDO-LIBRO-MAYOR     PIC S9(13)V99.                00250000
002700 01  REG-WALMAST-CONTROL REDEFINES REG-WALMAST.                  00270000
002800     05  WALC-NUMERO-CUENTA        PIC 9(09).                    00280000
002900     05  WALC-MONTOS-EMPACADOS     PIC X(45).                    00290000
003000******************************************************************00300000
