000100******************************************************************00010000
000200*                                                                *00020000
000300*    PROGRAMA    : RTE32000                                      *00030000
000400*    APLICACION  : RED TERMICA ENERGETICA                        *00040000
000500*    TIPO        : BATCH                                         *00050000
000600*    DESCRIPCION : LOTE DE BILLETERA Y PAGOS.  APLICA DEPOSITOS, *00060000
000700*                : RETIROS Y TRANSFERENCIAS INTERNAS CONTRA EL   *00070000
000800*                : MAESTRO DE BILLETERAS Y DESPACHA CADA         *00080000
000900*                : SOLICITUD POR SU METODO DE PAGO.              *00090000
001000*    ARCHIVOS    : WALMAST, WALMNEW, PAYREQ, PAYFILE, RCHZFILE   *00100000
001100*    PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO        *00110000
001200******************************************************************00120000
001300 IDENTIFICATION DIVISION.                                         00130000
001400 PROGRAM-ID.    RTE32000.                                         00140000
001500 AUTHOR.        E. RAMIREZ.                                       00150000
001600 INSTALLATION.  GERENCIA DE SISTEMAS - RED TERMICA ENERGETICA.    00160000
001700 DATE-WRITTEN.  18/03/2024.                                       00170000
001800 DATE-COMPILED.                                                   00180000
001900 SECURITY.      USO RESTRINGIDO AL DEPARTAMENTO DE OPERACIONES.   00190000
002000******************************************************************00200000
002100*                  BITACORA DE MANTENIMIENTO                    * 00210000
002200******************************************************************00220000
002300* 18/03/2024 EDR SOL-00442  VERSION INICIAL.  DEPOSITOS Y RETIROS*00230000
002400*                CONTRA EL MAESTRO DE BILLETERAS.                *00240000
002500* 20/09/2024 EDR SOL-00506  SE AGREGA LA TRANSFERENCIA INTERNA   *00250000
002600*                ENTRE BILLETERAS USANDO PAY-CONTRAPARTE.        *00260000
002700* 05/03/2025 MGR SOL-00565  SE AGREGA EL DESPACHO POR METODO DE  *00270000
002800*                PAGO (WECHAT/WECHAT_PAY/ALIPAY/BANK) ANTES DE   *00280000
002900*                APLICAR EL MOVIMIENTO DE FONDOS.                *00290000
003000* 19/07/2025 JCP SOL-00605  REVISION Y2K DE CAMPOS DE CONTROL DE *00300000
003100*                LOTE.  NO SE ENCONTRARON FECHAS DE DOS          *00310000
003200*                POSICIONES EN ESTE PROGRAMA.  QUEDA DOCUMENTADO.*00320000
003300* 02/02/2026 JCP SOL-00621  EL MAESTRO DE BILLETERAS SE REGRABA  *00330000
003400*                COMPLETO EN WALMNEW PARA USO DE RTE31000.       *00340000
003500* 09/08/2026 EDR SOL-00633  SE CORRIGE EL COMENTARIO DEL RESUMEN  00350000
003600*                DE LOTE QUE CITABA MAL LA REGLA W3 (EL SALDO    *00360000
003700*                TOTAL DISPONIBLE+LIBRO MAYOR SE PUBLICA EN EL   *00370000
003800*                STATS-REPORT DE RTE35000, NO AQUI).  SE AGREGA  *00380000
003900*                LA FECHA DE PROCESO AL ENCABEZADO DEL RESUMEN.  *00390000
004000* 09/08/2026 EDR SOL-00634  P1: EL REGISTRO DE PAGO FALLIDO POR  *00400000
004100*                METODO NO SOPORTADO SALIA CON LA DESCRIPCION    *00410000
004200*                ORIGINAL DE LA SOLICITUD.  AHORA SE GRABA EL    *00420000
004300*                MOTIVO DEL RECHAZO EN PAY-DESCRIPCION.          *00430000
004400******************************************************************00440000
004500 ENVIRONMENT DIVISION.                                            00450000
004600 CONFIGURATION SECTION.                                           00460000
004700 SOURCE-COMPUTER. IBM-4381.                                       00470000
004800 OBJECT-COMPUTER. IBM-4381.                                       00480000
004900 SPECIAL-NAMES.                                                   00490000
005000     C01                   IS TOP-OF-FORM                         00500000
005100     CURRENCY SIGN IS "Q"  WITH PICTURE SYMBOL "Q"                00510000
005200     CLASS NUMERICA-VALIDA IS "0" THRU "9"                        00520000
005300     UPSI-0                ON STATUS IS WKS-LOTE-REPROCESO.       00530000
005400 INPUT-OUTPUT SECTION.                                            00540000
005500 FILE-CONTROL.                                                    00550000
005600     SELECT WALMAST   ASSIGN TO WALMAST                           00560000
005700                       ORGANIZATION IS SEQUENTIAL                 00570000
005800                       ACCESS       IS SEQUENTIAL                 00580000
005900                       FILE STATUS  IS FS-WALMAST                 00590000
006000                                       FSE-WALMAST.               00600000
006100     SELECT WALMNEW   ASSIGN TO WALMNEW                           00610000
006200                       ORGANIZATION IS SEQUENTIAL                 00620000
006300                       ACCESS       IS SEQUENTIAL                 00630000
006400                       FILE STATUS  IS FS-WALMNEW                 00640000
006500                                       FSE-WALMNEW.               00650000
006600     SELECT PAYREQ    ASSIGN TO PAYREQ                            00660000
006700                       ORGANIZATION IS SEQUENTIAL                 00670000
006800                       ACCESS       IS SEQUENTIAL                 00680000
006900                       FILE STATUS  IS FS-PAYREQ                  00690000
007000                                       FSE-PAYREQ.                00700000
007100     SELECT PAYFILE   ASSIGN TO PAYFILE                           00710000
007200                       ORGANIZATION IS SEQUENTIAL                 00720000
007300                       ACCESS       IS SEQUENTIAL                 00730000
007400                       FILE STATUS  IS FS-PAYFILE                 00740000
007500                                       FSE-PAYFILE.               00750000
007600     SELECT RCHZFILE  ASSIGN TO RCHZFILE                          00760000
007700                       FILE STATUS  IS FS-RCHZFILE.               00770000
007800 DATA DIVISION.                                                   00780000
007900 FILE SECTION.                                                    00790000
008000******************************************************************00800000
008100*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *00810000
008200******************************************************************00820000
008300 FD  WALMAST.                                                     00830000
008400     COPY RTEWAL1.                                                00840000
008500 FD  WALMNEW.                                                     00850000
008600     COPY RTEWAL1 REPLACING REG-WALMAST      BY REG-WALMAST-NUEVO 00860000
008700                             REG-WALMAST-CONTROL                  00870000
008800                                          BY REG-WALMAST-NUEVO-CT.00880000
008900 FD  PAYREQ.                                                      00890000
009000     COPY RTEPAY1 REPLACING REG-PAGO BY REG-SOLICITUD-PAGO.       00900000
009100 FD  PAYFILE.                                                     00910000
009200     COPY RTEPAY1.                                                00920000
009300 FD  RCHZFILE.                                                    00930000
009400     COPY RTEREJ1.                                                00940000
009500******************************************************************00950000
009600 WORKING-STORAGE SECTION.                                         00960000
009700******************************************************************00970000
009800*                CONTADORES, OPERADORES Y CONTROLADORES          *00980000
009900******************************************************************00990000
010000 01  WKS-LOTE-REPROCESO            PIC X(01) VALUE "N".           01000000
010100 01  WKS-CONTADORES.                                              01010000
010200     02  WKS-PAG-LEIDOS            PIC 9(06) COMP VALUE ZEROS.    01020000
010300     02  WKS-PAG-EXITOSOS          PIC 9(06) COMP VALUE ZEROS.    01030000
010400     02  WKS-PAG-FALLIDOS          PIC 9(06) COMP VALUE ZEROS.    01040000
010500     02  WKS-PAG-RECHAZADOS        PIC 9(06) COMP VALUE ZEROS.    01050000
010600     02  WKS-TABLA-WAL-OCCURS      PIC 9(06) COMP VALUE ZEROS.    01060000
010700     02  FILLER                    PIC X(04) VALUE SPACES.        01070000
010800 01  WKS-DISPARADORES.                                            01080000
010900     02  WKS-FIN-PAYREQ            PIC X(02) VALUE "NO".          01090000
011000         88  NO-HAY-MAS-PAGOS            VALUE "SI".              01100000
011100     02  WKS-FIN-CARGA             PIC X(02) VALUE "NO".          01110000
011200     02  WKS-SW-CTA-ENCONTRADA     PIC X(01) VALUE "N".           01120000
011300         88  WKS-CTA-ENCONTRADA          VALUE "Y".               01130000
011400     02  WKS-SW-CTP-ENCONTRADA     PIC X(01) VALUE "N".           01140000
011500         88  WKS-CTP-ENCONTRADA          VALUE "Y".               01150000
011600     02  WKS-SW-METODO-VALIDO      PIC X(01) VALUE "N".           01160000
011700         88  WKS-METODO-VALIDO           VALUE "Y".               01170000
011800     02  WKS-SW-MOVIMIENTO-OK      PIC X(01) VALUE "N".           01180000
011900         88  WKS-MOVIMIENTO-OK           VALUE "Y".               01190000
012000     02  FILLER                    PIC X(01) VALUE SPACES.        01200000
012100 01  WKS-FECHA-SISTEMA             PIC 9(06) VALUE ZEROS.         01210000
012200 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.             01220000
012300     02  WKS-FS-ANIO               PIC 9(02).                     01230000
012400     02  WKS-FS-MES                PIC 9(02).                     01240000
012500     02  WKS-FS-DIA                PIC 9(02).                     01250000
012600 01  WKS-FECHA-ALFA.                                              01260000
012700     02  WKS-FA-DIA                PIC 99.                        01270000
012800     02  FILLER                    PIC X VALUE "/".               01280000
012900     02  WKS-FA-MES                PIC 99.                        01290000
013000     02  FILLER                    PIC X VALUE "/".               01300000
013100     02  WKS-FA-ANIO               PIC 99.                        01310000
013200******************************************************************01320000
013300*                      VARIABLES PARA FILESTATUS                 *01330000
013400******************************************************************01340000
013500 01  FS-WALMAST                    PIC 9(02) VALUE ZEROS.         01350000
013600 01  FS-WALMAST-ALFA REDEFINES FS-WALMAST                         01360000
013700                               PIC X(02).                         01370000
013800 01  FS-WALMNEW                    PIC 9(02) VALUE ZEROS.         01380000
013900 01  FS-PAYREQ                     PIC 9(02) VALUE ZEROS.         01390000
014000 01  FS-PAYFILE                    PIC 9(02) VALUE ZEROS.         01400000
014100 01  FS-RCHZFILE                   PIC 9(02) VALUE ZEROS.         01410000
014200 01  FSE-WALMAST.                                                 01420000
014300     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01430000
014400     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01440000
014500     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01450000
014600     02  FILLER                    PIC X(02) VALUE SPACES.        01460000
014700 01  FSE-WALMAST-ALFA REDEFINES FSE-WALMAST                       01470000
014800                               PIC X(08).                         01480000
014900 01  FSE-WALMNEW.                                                 01490000
015000     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01500000
015100     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01510000
015200     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01520000
015300     02  FILLER                    PIC X(02) VALUE SPACES.        01530000
015400 01  FSE-PAYREQ.                                                  01540000
015500     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01550000
015600     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01560000
015700     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01570000
015800     02  FILLER                    PIC X(02) VALUE SPACES.        01580000
015900 01  FSE-PAYFILE.                                                 01590000
016000     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01600000
016100     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01610000
016200     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01620000
016300     02  FILLER                    PIC X(02) VALUE SPACES.        01630000
016400* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO  01640000
016500 01  PROGRAMA                      PIC X(08) VALUE SPACES.        01650000
016600 01  ARCHIVO                       PIC X(08) VALUE SPACES.        01660000
016700 01  ACCION                        PIC X(10) VALUE SPACES.        01670000
016800 01  LLAVE                         PIC X(32) VALUE SPACES.        01680000
016900******************************************************************01690000
017000*       ============ TABLAS EN MEMORIA ============              *01700000
017100******************************************************************01710000
017200 01  WKS-TABLAS-MAESTRAS.                                         01720000
017300*--> TABLA DE BILLETERAS (CARGADA DE WALMAST, LLAVE ASCENDENTE)   01730000
017400     02  WKS-TABLA-WAL OCCURS 1 TO 9999                           01740000
017500                       DEPENDING ON WKS-TABLA-WAL-OCCURS          01750000
017600                       ASCENDING KEY WKS-WAL-ID-TBL               01760000
017700                       INDEXED BY IDX-WAL IDX-WAL2.               01770000
017800         03  WKS-WAL-ID-TBL        PIC 9(09).                     01780000
017900         03  WKS-WAL-DISPONIBLE    PIC S9(13)V99.                 01790000
018000         03  WKS-WAL-CONGELADO     PIC S9(13)V99.                 01800000
018100         03  WKS-WAL-LIBRO-MAYOR   PIC S9(13)V99.                 01810000
018200     02  FILLER                    PIC X(04) VALUE SPACES.        01820000
018300******************************************************************01830000
018400 77  WKS-INDICE-CTA                PIC 9(06) COMP VALUE ZEROS.    01840000
018500 77  WKS-INDICE-CTP                PIC 9(06) COMP VALUE ZEROS.    01850000
018600 77  WKS-TOTAL-DISPONIBLE          PIC S9(13)V99 VALUE ZEROS.     01860000
018700 77  WKS-TOTAL-CONGELADO           PIC S9(13)V99 VALUE ZEROS.     01870000
018800******************************************************************01880000
018900 PROCEDURE DIVISION.                                              01890000
019000 100-SECCION-PRINCIPAL SECTION.                                   01900000
019100     PERFORM 100-ABRIR-VALIDAR-DATASETS                           01910000
019200     PERFORM 110-VERIFICAR-INTEGRIDAD-FS                          01920000
019300     PERFORM 200-CARGAR-BILLETERAS                                01930000
019400     PERFORM 300-PROCESAR-SOLICITUDES-PAGO                        01940000
019500     PERFORM 900-REGRABAR-MAESTRO-BILLETERA                       01950000
019600     PERFORM 800-ESTADISTICAS-LOTE                                01960000
019700     PERFORM XXX-CIERRA-ARCHIVOS                                  01970000
019800     STOP RUN.                                                    01980000
019900 100-SECCION-PRINCIPAL-E. EXIT.                                   01990000
020000                                                                  02000000
020100 100-ABRIR-VALIDAR-DATASETS SECTION.                              02010000
020200     MOVE "RTE32000" TO PROGRAMA                                  02020000
020300     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           02030000
020400* SOL-00633 -- SE ARMA LA FECHA LEGIBLE DEL PROCESO PARA EL       02040000
020500* ENCABEZADO DE ESTADISTICAS DEL LOTE (VER 800-ESTADISTICAS-LOTE).02050000
020600     MOVE WKS-FS-DIA  TO WKS-FA-DIA                               02060000
020700     MOVE WKS-FS-MES  TO WKS-FA-MES                               02070000
020800     MOVE WKS-FS-ANIO TO WKS-FA-ANIO                              02080000
020900     OPEN INPUT  WALMAST                                          02090000
021000     OPEN OUTPUT WALMNEW                                          02100000
021100     OPEN INPUT  PAYREQ                                           02110000
021200     OPEN OUTPUT PAYFILE                                          02120000
021300     OPEN OUTPUT RCHZFILE.                                        02130000
021400 100-ABRIR-VALIDAR-DATASETS-E. EXIT.                              02140000
021500                                                                  02150000
021600 110-VERIFICAR-INTEGRIDAD-FS SECTION.                             02160000
021700     IF (FS-WALMAST = 0) AND (FS-WALMNEW = 0) AND                 02170000
021800        (FS-PAYREQ  = 0) AND (FS-PAYFILE = 0) AND                 02180000
021900        (FS-RCHZFILE = 0)                                         02190000
022000        DISPLAY "********************************************"    02200000
022100        UPON CONSOLE                                              02210000
022200        DISPLAY "*   >>> APERTURA DE ARCHIVOS E/S OK <<<     *"   02220000
022300        UPON CONSOLE                                              02230000
022400        DISPLAY "********************************************"    02240000
022500        UPON CONSOLE                                              02250000
022600     ELSE                                                         02260000
022700        MOVE "OPEN"     TO ACCION                                 02270000
022800        MOVE SPACES     TO LLAVE                                  02280000
022900        MOVE "RTE32000" TO ARCHIVO                                02290000
023000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,          02300000
023100                              LLAVE, FS-WALMAST, FSE-WALMAST      02310000
023200        MOVE 91 TO RETURN-CODE                                    02320000
023300        DISPLAY "  >>> ALGO SALIO MAL ABRIENDO ARCHIVOS <<<"      02330000
023400        UPON CONSOLE                                              02340000
023500* SOL-00633 -- SE MUESTRA EL FILE STATUS EN SU VISTA ALFA PORQUE  02350000
023600* ES MAS LEGIBLE PARA EL OPERADOR QUE EL VALOR NUMERICO CRUDO.    02360000
023700        DISPLAY "  FS-WALMAST (ALFA) = " FS-WALMAST-ALFA          02370000
023800        UPON CONSOLE                                              02380000
023900        DISPLAY "  FSE-WALMAST (ALFA) = " FSE-WALMAST-ALFA        02390000
024000        UPON CONSOLE                                              02400000
024100        PERFORM XXX-CIERRA-ARCHIVOS                               02410000
024200        STOP RUN                                                  02420000
024300     END-IF.                                                      02430000
024400 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.                             02440000
024500                                                                  02450000
024600 200-CARGAR-BILLETERAS SECTION.                                   02460000
024700     MOVE "NO" TO WKS-FIN-CARGA                                   02470000
024800     READ WALMAST                                                 02480000
024900          AT END MOVE "SI" TO WKS-FIN-CARGA                       02490000
025000     END-READ                                                     02500000
025100     PERFORM 205-LEER-BILLETERA-SIGUIENTE                         02510000
025200        UNTIL WKS-FIN-CARGA = "SI".                               02520000
025300 200-CARGAR-BILLETERAS-E. EXIT.                                   02530000
025400                                                                  02540000
025500 205-LEER-BILLETERA-SIGUIENTE SECTION.                            02550000
025600     ADD 1 TO WKS-TABLA-WAL-OCCURS                                02560000
025700     SET IDX-WAL TO WKS-TABLA-WAL-OCCURS                          02570000
025800     MOVE WAL-NUMERO-CUENTA     TO WKS-WAL-ID-TBL(IDX-WAL)        02580000
025900     MOVE WAL-SALDO-DISPONIBLE  TO WKS-WAL-DISPONIBLE(IDX-WAL)    02590000
026000     MOVE WAL-SALDO-CONGELADO   TO WKS-WAL-CONGELADO(IDX-WAL)     02600000
026100     MOVE WAL-SALDO-LIBRO-MAYOR TO WKS-WAL-LIBRO-MAYOR(IDX-WAL)   02610000
026200     READ WALMAST                                                 02620000
026300          AT END MOVE "SI" TO WKS-FIN-CARGA                       02630000
026400     END-READ.                                                    02640000
026500 205-LEER-BILLETERA-SIGUIENTE-E. EXIT.                            02650000
026600                                                                  02660000
026700 300-PROCESAR-SOLICITUDES-PAGO SECTION.                           02670000
026800     MOVE "NO" TO WKS-FIN-PAYREQ                                  02680000
026900     READ PAYREQ                                                  02690000
027000          AT END SET NO-HAY-MAS-PAGOS TO TRUE                     02700000
027100     END-READ                                                     02710000
027200     PERFORM 305-LEER-SOLICITUD-SIGUIENTE                         02720000
027300        UNTIL NO-HAY-MAS-PAGOS.                                   02730000
027400 300-PROCESAR-SOLICITUDES-PAGO-E. EXIT.                           02740000
027500                                                                  02750000
027600 305-LEER-SOLICITUD-SIGUIENTE SECTION.                            02760000
027700     ADD 1 TO WKS-PAG-LEIDOS                                      02770000
027800     PERFORM 310-VALIDAR-CUENTA                                   02780000
027900     READ PAYREQ                                                  02790000
028000          AT END SET NO-HAY-MAS-PAGOS TO TRUE                     02800000
028100     END-READ.                                                    02810000
028200 305-LEER-SOLICITUD-SIGUIENTE-E. EXIT.                            02820000
028300                                                                  02830000
028400 310-VALIDAR-CUENTA SECTION.                                      02840000
028500     MOVE "N" TO WKS-SW-CTA-ENCONTRADA                            02850000
028600     SET IDX-WAL TO 1                                             02860000
028700     SEARCH ALL WKS-TABLA-WAL                                     02870000
028800        WHEN WKS-WAL-ID-TBL(IDX-WAL) =                            02880000
028900             PAY-NUMERO-CUENTA IN REG-SOLICITUD-PAGO              02890000
029000           SET WKS-CTA-ENCONTRADA TO TRUE                         02900000
029100           SET WKS-INDICE-CTA     TO IDX-WAL                      02910000
029200     END-SEARCH                                                   02920000
029300     IF NOT WKS-CTA-ENCONTRADA                                    02930000
029400        MOVE "BILLETERA ORIGEN NO EXISTE" TO RCHZ-MOTIVO          02940000
029500        PERFORM 390-ESCRIBIR-RECHAZO                              02950000
029600     ELSE                                                         02960000
029700        PERFORM 320-VALIDAR-METODO-PAGO                           02970000
029800     END-IF.                                                      02980000
029900 310-VALIDAR-CUENTA-E. EXIT.                                      02990000
030000                                                                  03000000
030100 320-VALIDAR-METODO-PAGO SECTION.                                 03010000
030200* SOL-00565 -- P1: METODOS VALIDOS WECHAT/WECHAT_PAY/ALIPAY/BANK. 03020000
030300     MOVE SPACES TO REG-PAGO                                      03030000
030400     MOVE CORRESPONDING REG-SOLICITUD-PAGO TO REG-PAGO            03040000
030500     MOVE "N" TO WKS-SW-METODO-VALIDO                             03050000
030600     IF PAY-MET-WECHAT OR PAY-MET-WECHAT-SIN OR                   03060000
030700        PAY-MET-ALIPAY OR PAY-MET-BANCO                           03070000
030800        SET WKS-METODO-VALIDO TO TRUE                             03080000
030900     END-IF                                                       03090000
031000     IF NOT WKS-METODO-VALIDO                                     03100000
031100        SET PAY-EST-FALLIDO TO TRUE                               03110000
031200        MOVE "METODO DE PAGO NO SOPORTADO"  TO PAY-DESCRIPCION    03120000
031300        PERFORM 340-ESCRIBIR-REGISTRO-PAGO                        03130000
031400     ELSE                                                         03140000
031500        PERFORM 330-APLICAR-MOVIMIENTO-BILLETERA                  03150000
031600     END-IF.                                                      03160000
031700 320-VALIDAR-METODO-PAGO-E. EXIT.                                 03170000
031800                                                                  03180000
031900 330-APLICAR-MOVIMIENTO-BILLETERA SECTION.                        03190000
032000* SOL-00442/SOL-00506 -- W1/W2: MONTO POSITIVO; RETIRO Y          03200000
032100* TRANSFERENCIA REQUIEREN SALDO DISPONIBLE SUFICIENTE.            03210000
032200     MOVE "N" TO WKS-SW-MOVIMIENTO-OK                             03220000
032300     EVALUATE TRUE                                                03230000
032400        WHEN PAY-MONTO IN REG-SOLICITUD-PAGO NOT > ZERO           03240000
032500           CONTINUE                                               03250000
032600        WHEN WAL-OPER-DEPOSITO IN REG-SOLICITUD-PAGO              03260000
032700           ADD PAY-MONTO IN REG-SOLICITUD-PAGO TO                 03270000
032800               WKS-WAL-DISPONIBLE(WKS-INDICE-CTA)                 03280000
032900           SET WKS-MOVIMIENTO-OK TO TRUE                          03290000
033000        WHEN WAL-OPER-RETIRO IN REG-SOLICITUD-PAGO                03300000
033100           IF WKS-WAL-DISPONIBLE(WKS-INDICE-CTA) >=               03310000
033200              PAY-MONTO IN REG-SOLICITUD-PAGO                     03320000
033300              SUBTRACT PAY-MONTO IN REG-SOLICITUD-PAGO FROM       03330000
033400                       WKS-WAL-DISPONIBLE(WKS-INDICE-CTA)         03340000
033500              SET WKS-MOVIMIENTO-OK TO TRUE                       03350000
033600           END-IF                                                 03360000
033700        WHEN WAL-OPER-TRANSFER IN REG-SOLICITUD-PAGO              03370000
033800           PERFORM 335-VALIDAR-CONTRAPARTE                        03380000
033900           IF WKS-CTP-ENCONTRADA AND                              03390000
034000              WKS-WAL-DISPONIBLE(WKS-INDICE-CTA) >=               03400000
034100              PAY-MONTO IN REG-SOLICITUD-PAGO                     03410000
034200              SUBTRACT PAY-MONTO IN REG-SOLICITUD-PAGO FROM       03420000
034300                       WKS-WAL-DISPONIBLE(WKS-INDICE-CTA)         03430000
034400              ADD      PAY-MONTO IN REG-SOLICITUD-PAGO TO         03440000
034500                       WKS-WAL-DISPONIBLE(WKS-INDICE-CTP)         03450000
034600              SET WKS-MOVIMIENTO-OK TO TRUE                       03460000
034700           END-IF                                                 03470000
034800     END-EVALUATE                                                 03480000
034900     IF WKS-MOVIMIENTO-OK                                         03490000
035000        SET PAY-EST-EXITOSO TO TRUE                               03500000
035100        ADD 1 TO WKS-PAG-EXITOSOS                                 03510000
035200     ELSE                                                         03520000
035300        SET PAY-EST-FALLIDO TO TRUE                               03530000
035400        ADD 1 TO WKS-PAG-FALLIDOS                                 03540000
035500     END-IF                                                       03550000
035600     PERFORM 340-ESCRIBIR-REGISTRO-PAGO.                          03560000
035700 330-APLICAR-MOVIMIENTO-BILLETERA-E. EXIT.                        03570000
035800                                                                  03580000
035900 335-VALIDAR-CONTRAPARTE SECTION.                                 03590000
036000     MOVE "N" TO WKS-SW-CTP-ENCONTRADA                            03600000
036100     SET IDX-WAL2 TO 1                                            03610000
036200     SEARCH ALL WKS-TABLA-WAL                                     03620000
036300        WHEN WKS-WAL-ID-TBL(IDX-WAL2) =                           03630000
036400             PAY-NUMERO-CONTRAPARTE IN REG-SOLICITUD-PAGO         03640000
036500           SET WKS-CTP-ENCONTRADA TO TRUE                         03650000
036600           SET WKS-INDICE-CTP     TO IDX-WAL2                     03660000
036700     END-SEARCH.                                                  03670000
036800 335-VALIDAR-CONTRAPARTE-E. EXIT.                                 03680000
036900                                                                  03690000
037000 340-ESCRIBIR-REGISTRO-PAGO SECTION.                              03700000
037100     WRITE REG-PAGO.                                              03710000
037200 340-ESCRIBIR-REGISTRO-PAGO-E. EXIT.                              03720000
037300                                                                  03730000
037400 390-ESCRIBIR-RECHAZO SECTION.                                    03740000
037500     MOVE "PAYREQ  "                        TO RCHZ-LOTE-ORIGEN   03750000
037600     MOVE PAY-NUMERO-CUENTA IN REG-SOLICITUD-PAGO TO RCHZ-LLAVE   03760000
037700     WRITE REG-RECHAZO                                            03770000
037800     ADD 1 TO WKS-PAG-RECHAZADOS.                                 03780000
037900 390-ESCRIBIR-RECHAZO-E. EXIT.                                    03790000
038000                                                                  03800000
038100 800-ESTADISTICAS-LOTE SECTION.                                   03810000
038200* SOL-00442 -- TOTALES OPERATIVOS DEL LOTE: DISPONIBLE Y          03820000
038300* CONGELADO SOBRE TODAS LAS BILLETERAS REGRABADAS.  LA VISTA      03830000
038400* CONSOLIDADA DE SALDO TOTAL (W3) SE PUBLICA EN EL STATS-REPORT   03840000
038500* DE RTE35000, QUE CORRE SOBRE EL MAESTRO YA CERRADO.             03850000
038600     DISPLAY "**********************************************"     03860000
038700     DISPLAY "*         ESTADISTICAS DEL LOTE RTE32000      *"    03870000
038800     DISPLAY "**********************************************"     03880000
038900     DISPLAY " > FECHA DEL PROCESO       : " WKS-FECHA-ALFA       03890000
039000     DISPLAY " > PAGOS LEIDOS            : " WKS-PAG-LEIDOS       03900000
039100     DISPLAY " > PAGOS EXITOSOS          : " WKS-PAG-EXITOSOS     03910000
039200     DISPLAY " > PAGOS FALLIDOS          : " WKS-PAG-FALLIDOS     03920000
039300     DISPLAY " > SOLICITUDES RECHAZADAS  : " WKS-PAG-RECHAZADOS   03930000
039400     DISPLAY " > SALDO DISPONIBLE TOTAL  : " WKS-TOTAL-DISPONIBLE 03940000
039500     DISPLAY " > SALDO CONGELADO TOTAL   : " WKS-TOTAL-CONGELADO  03950000
039600     DISPLAY "**********************************************".    03960000
039700 800-ESTADISTICAS-LOTE-E. EXIT.                                   03970000
039800                                                                  03980000
039900 900-REGRABAR-MAESTRO-BILLETERA SECTION.                          03990000
040000     SET IDX-WAL TO 1                                             04000000
040100     PERFORM 905-REGRABAR-UNA-BILLETERA                           04010000
040200        WKS-TABLA-WAL-OCCURS TIMES.                               04020000
040300 900-REGRABAR-MAESTRO-BILLETERA-E. EXIT.                          04030000
040400                                                                  04040000
040500 905-REGRABAR-UNA-BILLETERA SECTION.                              04050000
040600     MOVE WKS-WAL-ID-TBL(IDX-WAL)      TO                         04060000
040700                                 WAL-NUMERO-CUENTA IN             04070000
040800                                 REG-WALMAST-NUEVO                04080000
040900     MOVE WKS-WAL-DISPONIBLE(IDX-WAL)  TO                         04090000
041000                                 WAL-SALDO-DISPONIBLE IN          04100000
041100                                 REG-WALMAST-NUEVO                04110000
041200     MOVE WKS-WAL-CONGELADO(IDX-WAL)   TO                         04120000
041300                                 WAL-SALDO-CONGELADO IN           04130000
041400                                 REG-WALMAST-NUEVO                04140000
041500     MOVE WKS-WAL-LIBRO-MAYOR(IDX-WAL) TO                         04150000
041600                                 WAL-SALDO-LIBRO-MAYOR IN         04160000
041700                                 REG-WALMAST-NUEVO                04170000
041800     ADD WKS-WAL-DISPONIBLE(IDX-WAL) TO WKS-TOTAL-DISPONIBLE      04180000
041900     ADD WKS-WAL-CONGELADO(IDX-WAL)  TO WKS-TOTAL-CONGELADO       04190000
042000     WRITE REG-WALMAST-NUEVO                                      04200000
042100     SET IDX-WAL UP BY 1.                                         04210000
042200 905-REGRABAR-UNA-BILLETERA-E. EXIT.                              04220000
042300                                                                  04230000
042400 XXX-CIERRA-ARCHIVOS SECTION.                                     04240000
042500     CLOSE WALMAST                                                04250000
042600     CLOSE WALMNEW                                                04260000
042700     CLOSE PAYREQ                                                 04270000
042800     CLOSE PAYFILE                                                04280000
042900     CLOSE RCHZFILE.                                              04290000
043000 XXX-CIERRA-ARCHIVOS-E. EXIT.                                     04300000
