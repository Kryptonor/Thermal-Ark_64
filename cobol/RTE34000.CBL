000100******************************************************************00010000
000200*                                                                *00020000
000300*    PROGRAMA    : RTE34000                                      *00030000
000400*    APLICACION  : RED TERMICA ENERGETICA                        *00040000
000500*    TIPO        : BATCH                                         *00050000
000600*    DESCRIPCION : LOTE DE INGESTA DE TELEMETRIA DE MEDIDORES.   *00060000
000700*                : VALIDA CADA LECTURA, ASIGNA ID DE DATO,       *00070000
000800*                : MARCA LAS QUE SUPERAN EL UMBRAL DE CALOR      *00080000
000900*                : PRODUCIDO Y LAS DEJA LISTAS PARA EL LOTE DE   *00090000
001000*                : ESTADISTICAS.                                 *00100000
001100*    ARCHIVOS    : MTRREAD, STOREAD, RCHZFILE                    *00110000
001200*    PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO        *00120000
001300******************************************************************00130000
001400 IDENTIFICATION DIVISION.                                         00140000
001500 PROGRAM-ID.    RTE34000.                                         00150000
001600 AUTHOR.        E. RAMIREZ.                                       00160000
001700 INSTALLATION.  GERENCIA DE SISTEMAS - RED TERMICA ENERGETICA.    00170000
001800 DATE-WRITTEN.  20/03/2024.                                       00180000
001900 DATE-COMPILED.                                                   00190000
002000 SECURITY.      USO RESTRINGIDO AL DEPARTAMENTO DE OPERACIONES.   00200000
002100******************************************************************00210000
002200*                  BITACORA DE MANTENIMIENTO                    * 00220000
002300******************************************************************00230000
002400* 20/03/2024 EDR SOL-00443  VERSION INICIAL.  VALIDACION DE LAS  *00240000
002500*                CUATRO MEDIDAS DE TELEMETRIA.                  * 00250000
002600* 01/10/2024 EDR SOL-00507  SE ASIGNA MTR-ID-DATO SECUENCIAL Y   *00260000
002700*                SE MARCA MTR-FLG-UMBRAL CUANDO PRODUCCION >5.0.* 00270000
002800* 14/02/2025 MGR SOL-00560  SE AGREGA EL ROSTER DE DISPOSITIVOS  *00280000
002900*                EN MEMORIA PARA EL ESTADO EN LINEA DEL LOTE.    *00290000
003000* 21/07/2025 JCP SOL-00606  REVISION Y2K DE CAMPOS DE CONTROL DE *00300000
003100*                LOTE.  NO SE ENCONTRARON FECHAS DE DOS          *00310000
003200*                POSICIONES EN ESTE PROGRAMA.  QUEDA DOCUMENTADO.*00320000
003300* 09/08/2026 EDR SOL-00633  SE AGREGA LA FECHA DE PROCESO AL     *00330000
003400*                ENCABEZADO DEL RESUMEN DE LOTE Y SE DEJA VISTA  *00340000
003500*                ALFA DEL FILE STATUS EN EL MENSAJE DE ERROR DE  *00350000
003600*                APERTURA PARA FACILITAR EL DIAGNOSTICO.         *00360000
003700******************************************************************00370000
003800 ENVIRONMENT DIVISION.                                            00380000
003900 CONFIGURATION SECTION.                                           00390000
004000 SOURCE-COMPUTER. IBM-4381.                                       00400000
004100 OBJECT-COMPUTER. IBM-4381.                                       00410000
004200 SPECIAL-NAMES.                                                   00420000
004300     C01                   IS TOP-OF-FORM                         00430000
004400     CURRENCY SIGN IS "Q"  WITH PICTURE SYMBOL "Q"                00440000
004500     CLASS NUMERICA-VALIDA IS "0" THRU "9"                        00450000
004600     UPSI-0                ON STATUS IS WKS-LOTE-REPROCESO.       00460000
004700 INPUT-OUTPUT SECTION.                                            00470000
004800 FILE-CONTROL.                                                    00480000
004900     SELECT MTRREAD   ASSIGN TO MTRREAD                           00490000
005000                       ORGANIZATION IS SEQUENTIAL                 00500000
005100                       ACCESS       IS SEQUENTIAL                 00510000
005200                       FILE STATUS  IS FS-MTRREAD                 00520000
005300                                       FSE-MTRREAD.               00530000
005400     SELECT STOREAD   ASSIGN TO STOREAD                           00540000
005500                       ORGANIZATION IS SEQUENTIAL                 00550000
005600                       ACCESS       IS SEQUENTIAL                 00560000
005700                       FILE STATUS  IS FS-STOREAD                 00570000
005800                                       FSE-STOREAD.               00580000
005900     SELECT RCHZFILE  ASSIGN TO RCHZFILE                          00590000
006000                       FILE STATUS  IS FS-RCHZFILE.               00600000
006100 DATA DIVISION.                                                   00610000
006200 FILE SECTION.                                                    00620000
006300******************************************************************00630000
006400*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *00640000
006500******************************************************************00650000
006600 FD  MTRREAD.                                                     00660000
006700     COPY RTEMTR1 REPLACING REG-LECTURA BY REG-LECTURA-ENTRADA    00670000
006800                             REG-LECTURA-EMPACADA                 00680000
006900                                          BY REG-LECTURA-ENT-EMP. 00690000
007000 FD  STOREAD.                                                     00700000
007100     COPY RTEMTR1.                                                00710000
007200 FD  RCHZFILE.                                                    00720000
007300     COPY RTEREJ1.                                                00730000
007400******************************************************************00740000
007500 WORKING-STORAGE SECTION.                                         00750000
007600******************************************************************00760000
007700*                CONTADORES, OPERADORES Y CONTROLADORES          *00770000
007800******************************************************************00780000
007900 01  WKS-LOTE-REPROCESO            PIC X(01) VALUE "N".           00790000
008000 01  WKS-CONTADORES.                                              00800000
008100     02  WKS-LEC-LEIDAS            PIC 9(06) COMP VALUE ZEROS.    00810000
008200     02  WKS-LEC-ACEPTADAS         PIC 9(06) COMP VALUE ZEROS.    00820000
008300     02  WKS-LEC-RECHAZADAS        PIC 9(06) COMP VALUE ZEROS.    00830000
008400     02  WKS-LEC-MARCADAS          PIC 9(06) COMP VALUE ZEROS.    00840000
008500     02  WKS-TABLA-DEV-OCCURS      PIC 9(04) COMP VALUE ZEROS.    00850000
008600     02  FILLER                    PIC X(04) VALUE SPACES.        00860000
008700 01  WKS-DISPARADORES.                                            00870000
008800     02  WKS-FIN-MTRREAD           PIC X(02) VALUE "NO".          00880000
008900         88  NO-HAY-MAS-LECTURAS         VALUE "SI".              00890000
009000     02  WKS-SW-LECTURA-VALIDA     PIC X(01) VALUE "N".           00900000
009100         88  WKS-LECTURA-VALIDA           VALUE "Y".              00910000
009200     02  WKS-SW-DEVICE-NUEVO       PIC X(01) VALUE "N".           00920000
009300         88  WKS-DEVICE-NUEVO              VALUE "Y".             00930000
009400     02  FILLER                    PIC X(01) VALUE SPACES.        00940000
009500 01  WKS-SIGUIENTE-ID-LECTURA      PIC 9(09) COMP VALUE ZERO.     00950000
009600 01  WKS-FECHA-SISTEMA             PIC 9(06) VALUE ZEROS.         00960000
009700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.             00970000
009800     02  WKS-FS-ANIO               PIC 9(02).                     00980000
009900     02  WKS-FS-MES                PIC 9(02).                     00990000
010000     02  WKS-FS-DIA                PIC 9(02).                     01000000
010100 01  WKS-FECHA-ALFA.                                              01010000
010200     02  WKS-FA-DIA                PIC 99.                        01020000
010300     02  FILLER                    PIC X VALUE "/".               01030000
010400     02  WKS-FA-MES                PIC 99.                        01040000
010500     02  FILLER                    PIC X VALUE "/".               01050000
010600     02  WKS-FA-ANIO               PIC 99.                        01060000
010700******************************************************************01070000
010800*                      VARIABLES PARA FILESTATUS                 *01080000
010900******************************************************************01090000
011000 01  FS-MTRREAD                    PIC 9(02) VALUE ZEROS.         01100000
011100 01  FS-MTRREAD-ALFA REDEFINES FS-MTRREAD                         01110000
011200                               PIC X(02).                         01120000
011300 01  FS-STOREAD                    PIC 9(02) VALUE ZEROS.         01130000
011400 01  FS-RCHZFILE                   PIC 9(02) VALUE ZEROS.         01140000
011500 01  FSE-MTRREAD.                                                 01150000
011600     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01160000
011700     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01170000
011800     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01180000
011900     02  FILLER                    PIC X(02) VALUE SPACES.        01190000
012000 01  FSE-MTRREAD-ALFA REDEFINES FSE-MTRREAD                       01200000
012100                               PIC X(08).                         01210000
012200 01  FSE-STOREAD.                                                 01220000
012300     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01230000
012400     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01240000
012500     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01250000
012600     02  FILLER                    PIC X(02) VALUE SPACES.        01260000
012700* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO  01270000
012800 01  PROGRAMA                      PIC X(08) VALUE SPACES.        01280000
012900 01  ARCHIVO                       PIC X(08) VALUE SPACES.        01290000
013000 01  ACCION                        PIC X(10) VALUE SPACES.        01300000
013100 01  LLAVE                         PIC X(32) VALUE SPACES.        01310000
013200******************************************************************01320000
013300*       ============ TABLAS EN MEMORIA ============              *01330000
013400******************************************************************01340000
013500 01  WKS-TABLAS-MAESTRAS.                                         01350000
013600*--> ROSTER DE DISPOSITIVOS VISTOS EN EL LOTE (ESTADO "EN LINEA") 01360000
013700     02  WKS-TABLA-DEV OCCURS 1 TO 999                            01370000
013800                       DEPENDING ON WKS-TABLA-DEV-OCCURS          01380000
013900                       INDEXED BY IDX-DEV.                        01390000
014000         03  WKS-DEV-ID-TBL         PIC X(20).                    01400000
014100         03  WKS-DEV-LECTURAS-TBL   PIC 9(06) COMP.               01410000
014200     02  FILLER                    PIC X(04) VALUE SPACES.        01420000
014300******************************************************************01430000
014400 77  WKS-INDICE-DEV                PIC 9(04) COMP VALUE ZEROS.    01440000
014500******************************************************************01450000
014600 PROCEDURE DIVISION.                                              01460000
014700 100-SECCION-PRINCIPAL SECTION.                                   01470000
014800     PERFORM 100-ABRIR-VALIDAR-DATASETS                           01480000
014900     PERFORM 110-VERIFICAR-INTEGRIDAD-FS                          01490000
015000     PERFORM 300-PROCESAR-LECTURAS                                01500000
015100     PERFORM 800-ESTADISTICAS-LOTE                                01510000
015200     PERFORM XXX-CIERRA-ARCHIVOS                                  01520000
015300     STOP RUN.                                                    01530000
015400 100-SECCION-PRINCIPAL-E. EXIT.                                   01540000
015500                                                                  01550000
015600 100-ABRIR-VALIDAR-DATASETS SECTION.                              01560000
015700     MOVE "RTE34000" TO PROGRAMA                                  01570000
015800     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           01580000
015900* SOL-00633 -- SE ARMA LA FECHA LEGIBLE DEL PROCESO PARA EL       01590000
016000* ENCABEZADO DE ESTADISTICAS DEL LOTE (VER 800-ESTADISTICAS-LOTE).01600000
016100     MOVE WKS-FS-DIA  TO WKS-FA-DIA                               01610000
016200     MOVE WKS-FS-MES  TO WKS-FA-MES                               01620000
016300     MOVE WKS-FS-ANIO TO WKS-FA-ANIO                              01630000
016400     OPEN INPUT  MTRREAD                                          01640000
016500     OPEN OUTPUT STOREAD                                          01650000
016600     OPEN OUTPUT RCHZFILE.                                        01660000
016700 100-ABRIR-VALIDAR-DATASETS-E. EXIT.                              01670000
016800                                                                  01680000
016900 110-VERIFICAR-INTEGRIDAD-FS SECTION.                             01690000
017000     IF (FS-MTRREAD = 0) AND (FS-STOREAD = 0) AND                 01700000
017100        (FS-RCHZFILE = 0)                                         01710000
017200        DISPLAY "********************************************"    01720000
017300        UPON CONSOLE                                              01730000
017400        DISPLAY "*   >>> APERTURA DE ARCHIVOS E/S OK <<<     *"   01740000
017500        UPON CONSOLE                                              01750000
017600        DISPLAY "********************************************"    01760000
017700        UPON CONSOLE                                              01770000
017800     ELSE                                                         01780000
017900        MOVE "OPEN"     TO ACCION                                 01790000
018000        MOVE SPACES     TO LLAVE                                  01800000
018100        MOVE "RTE34000" TO ARCHIVO                                01810000
018200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,          01820000
018300                              LLAVE, FS-MTRREAD, FSE-MTRREAD      01830000
018400        MOVE 91 TO RETURN-CODE                                    01840000
018500        DISPLAY "  >>> ALGO SALIO MAL ABRIENDO ARCHIVOS <<<"      01850000
018600        UPON CONSOLE                                              01860000
018700* SOL-00633 -- SE MUESTRA EL FILE STATUS EN SU VISTA ALFA PORQUE  01870000
018800* ES MAS LEGIBLE PARA EL OPERADOR QUE EL VALOR NUMERICO CRUDO.    01880000
018900        DISPLAY "  FS-MTRREAD (ALFA) = " FS-MTRREAD-ALFA          01890000
019000        UPON CONSOLE                                              01900000
019100        DISPLAY "  FSE-MTRREAD (ALFA) = " FSE-MTRREAD-ALFA        01910000
019200        UPON CONSOLE                                              01920000
019300        PERFORM XXX-CIERRA-ARCHIVOS                               01930000
019400        STOP RUN                                                  01940000
019500     END-IF.                                                      01950000
019600 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.                             01960000
019700                                                                  01970000
019800 300-PROCESAR-LECTURAS SECTION.                                   01980000
019900     MOVE "NO" TO WKS-FIN-MTRREAD                                 01990000
020000     READ MTRREAD                                                 02000000
020100          AT END SET NO-HAY-MAS-LECTURAS TO TRUE                  02010000
020200     END-READ                                                     02020000
020300     PERFORM 305-LEER-LECTURA-SIGUIENTE                           02030000
020400        UNTIL NO-HAY-MAS-LECTURAS.                                02040000
020500 300-PROCESAR-LECTURAS-E. EXIT.                                   02050000
020600                                                                  02060000
020700 305-LEER-LECTURA-SIGUIENTE SECTION.                              02070000
020800     ADD 1 TO WKS-LEC-LEIDAS                                      02080000
020900     PERFORM 310-VALIDAR-LECTURA                                  02090000
021000     READ MTRREAD                                                 02100000
021100          AT END SET NO-HAY-MAS-LECTURAS TO TRUE                  02110000
021200     END-READ.                                                    02120000
021300 305-LEER-LECTURA-SIGUIENTE-E. EXIT.                              02130000
021400                                                                  02140000
021500 310-VALIDAR-LECTURA SECTION.                                     02150000
021600* SOL-00443 -- I1: LAS CUATRO MEDIDAS DEBEN SER MAYORES O IGUALES 02160000
021700* A CERO.  SE IDENTIFICA LA PRIMERA MEDIDA INVALIDA ENCONTRADA.   02170000
021800     MOVE "N" TO WKS-SW-LECTURA-VALIDA                            02180000
021900     EVALUATE TRUE                                                02190000
022000        WHEN MTR-CALOR-PRODUCIDO IN REG-LECTURA-ENTRADA < ZERO    02200000
022100           MOVE "CALOR PRODUCIDO NEGATIVO" TO RCHZ-MOTIVO         02210000
022200        WHEN MTR-CALOR-CONSUMIDO IN REG-LECTURA-ENTRADA < ZERO    02220000
022300           MOVE "CALOR CONSUMIDO NEGATIVO" TO RCHZ-MOTIVO         02230000
022400        WHEN MTR-TEMPERATURA-AGUA IN REG-LECTURA-ENTRADA < ZERO   02240000
022500           MOVE "TEMPERATURA DE AGUA NEGATIVA" TO RCHZ-MOTIVO     02250000
022600        WHEN MTR-TASA-FLUJO IN REG-LECTURA-ENTRADA < ZERO         02260000
022700           MOVE "TASA DE FLUJO NEGATIVA" TO RCHZ-MOTIVO           02270000
022800        WHEN OTHER                                                02280000
022900           SET WKS-LECTURA-VALIDA TO TRUE                         02290000
023000     END-EVALUATE                                                 02300000
023100     IF WKS-LECTURA-VALIDA                                        02310000
023200        PERFORM 320-ACEPTAR-LECTURA                               02320000
023300     ELSE                                                         02330000
023400        MOVE "MTRREAD " TO RCHZ-LOTE-ORIGEN                       02340000
023500        MOVE MTR-ID-DISPOSITIVO IN REG-LECTURA-ENTRADA            02350000
023600                                    TO RCHZ-LLAVE                 02360000
023700        WRITE REG-RECHAZO                                         02370000
023800        ADD 1 TO WKS-LEC-RECHAZADAS                               02380000
023900     END-IF.                                                      02390000
024000 310-VALIDAR-LECTURA-E. EXIT.                                     02400000
024100                                                                  02410000
024200 320-ACEPTAR-LECTURA SECTION.                                     02420000
024300* SOL-00507 -- LECTURA VALIDA: SE LE ASIGNA UN ID DE DATO         02430000
024400* SECUENCIAL Y SE REGRABA EN EL ARCHIVO DE LECTURAS ALMACENADAS.  02440000
024500     ADD 1 TO WKS-SIGUIENTE-ID-LECTURA                            02450000
024600     MOVE SPACES TO REG-LECTURA                                   02460000
024700     MOVE CORRESPONDING REG-LECTURA-ENTRADA TO REG-LECTURA        02470000
024800     MOVE WKS-SIGUIENTE-ID-LECTURA TO MTR-ID-DATO IN REG-LECTURA  02480000
024900     PERFORM 330-MARCAR-UMBRAL                                    02490000
025000     PERFORM 340-REGISTRAR-DISPOSITIVO                            02500000
025100     WRITE REG-LECTURA                                            02510000
025200     ADD 1 TO WKS-LEC-ACEPTADAS.                                  02520000
025300 320-ACEPTAR-LECTURA-E. EXIT.                                     02530000
025400                                                                  02540000
025500 330-MARCAR-UMBRAL SECTION.                                       02550000
025600* SOL-00507 -- I2: CALOR PRODUCIDO > 5.0 SE MARCA PARA EL         02560000
025700* REGISTRO EN EL LIBRO MAYOR EXTERNO.                             02570000
025800     IF MTR-CALOR-PRODUCIDO IN REG-LECTURA > 5.00                 02580000
025900        MOVE "Y" TO MTR-FLG-UMBRAL IN REG-LECTURA                 02590000
026000        ADD 1 TO WKS-LEC-MARCADAS                                 02600000
026100     ELSE                                                         02610000
026200        MOVE "N" TO MTR-FLG-UMBRAL IN REG-LECTURA                 02620000
026300     END-IF.                                                      02630000
026400 330-MARCAR-UMBRAL-E. EXIT.                                       02640000
026500                                                                  02650000
026600 340-REGISTRAR-DISPOSITIVO SECTION.                               02660000
026700* SOL-00560 -- I3: UN DISPOSITIVO CON AL MENOS UNA LECTURA        02670000
026800* ALMACENADA QUEDA "EN LINEA" PARA EFECTOS DEL LOTE.              02680000
026900     MOVE "N" TO WKS-SW-DEVICE-NUEVO                              02690000
027000     SET IDX-DEV TO 1                                             02700000
027100     SEARCH WKS-TABLA-DEV                                         02710000
027200        AT END SET WKS-DEVICE-NUEVO TO TRUE                       02720000
027300        WHEN WKS-DEV-ID-TBL(IDX-DEV) = MTR-ID-DISPOSITIVO IN      02730000
027400                                        REG-LECTURA               02740000
027500           ADD 1 TO WKS-DEV-LECTURAS-TBL(IDX-DEV)                 02750000
027600     END-SEARCH                                                   02760000
027700     IF WKS-DEVICE-NUEVO                                          02770000
027800        ADD 1 TO WKS-TABLA-DEV-OCCURS                             02780000
027900        SET IDX-DEV TO WKS-TABLA-DEV-OCCURS                       02790000
028000        MOVE MTR-ID-DISPOSITIVO IN REG-LECTURA TO                 02800000
028100                                 WKS-DEV-ID-TBL(IDX-DEV)          02810000
028200        MOVE 1 TO WKS-DEV-LECTURAS-TBL(IDX-DEV)                   02820000
028300     END-IF.                                                      02830000
028400 340-REGISTRAR-DISPOSITIVO-E. EXIT.                               02840000
028500                                                                  02850000
028600 800-ESTADISTICAS-LOTE SECTION.                                   02860000
028700     DISPLAY "**********************************************"     02870000
028800     DISPLAY "*         ESTADISTICAS DEL LOTE RTE34000      *"    02880000
028900     DISPLAY "**********************************************"     02890000
029000     DISPLAY " > FECHA DEL PROCESO       : " WKS-FECHA-ALFA       02900000
029100     DISPLAY " > LECTURAS LEIDAS         : " WKS-LEC-LEIDAS       02910000
029200     DISPLAY " > LECTURAS ACEPTADAS      : " WKS-LEC-ACEPTADAS    02920000
029300     DISPLAY " > LECTURAS RECHAZADAS     : " WKS-LEC-RECHAZADAS   02930000
029400     DISPLAY " > LECTURAS SOBRE UMBRAL   : " WKS-LEC-MARCADAS     02940000
029500     DISPLAY " > DISPOSITIVOS EN LINEA   : " WKS-TABLA-DEV-OCCURS 02950000
029600     DISPLAY "**********************************************".    02960000
029700 800-ESTADISTICAS-LOTE-E. EXIT.                                   02970000
029800                                                                  02980000
029900 XXX-CIERRA-ARCHIVOS SECTION.                                     02990000
030000     CLOSE MTRREAD                                                03000000
030100     CLOSE STOREAD                                                03010000
030200     CLOSE RCHZFILE.                                              03020000
030300 XXX-CIERRA-ARCHIVOS-E. EXIT.                                     03030000
