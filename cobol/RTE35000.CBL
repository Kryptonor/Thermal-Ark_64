000100******************************************************************00010000
000200*                                                                *00020000
000300*    PROGRAMA    : RTE35000                                      *00030000
000400*    APLICACION  : RED TERMICA ENERGETICA                        *00040000
000500*    TIPO        : BATCH                                         *00050000
000600*    DESCRIPCION : LOTE DE ESTADISTICAS DE OPERACION.  ORDENA    *00060000
000700*                : LAS LECTURAS ALMACENADAS POR DISPOSITIVO Y    *00070000
000800*                : LAS RESUME POR QUIEBRE DE CONTROL; ACUMULA    *00080000
000900*                : LOS TOTALES DE LA COMUNIDAD, DEL COMERCIO DE  *00090000
001000*                : ENERGIA Y DE LAS BILLETERAS EN EL REPORTE     *00100000
001100*                : STATS-REPORT.                                 *00110000
001200*    ARCHIVOS    : STOREAD, TXNFILE, WALMAST, REPORTE(PS)        *00120000
001300*    PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO        *00130000
001400******************************************************************00140000
001500 IDENTIFICATION DIVISION.                                         00150000
001600 PROGRAM-ID.    RTE35000.                                         00160000
001700 AUTHOR.        E. RAMIREZ.                                       00170000
001800 INSTALLATION.  GERENCIA DE SISTEMAS - RED TERMICA ENERGETICA.    00180000
001900 DATE-WRITTEN.  22/03/2024.                                       00190000
002000 DATE-COMPILED.                                                   00200000
002100 SECURITY.      USO RESTRINGIDO AL DEPARTAMENTO DE OPERACIONES.   00210000
002200******************************************************************00220000
002300*                  BITACORA DE MANTENIMIENTO                    * 00230000
002400******************************************************************00240000
002500* 22/03/2024 EDR SOL-00444  VERSION INICIAL.  ORDENA LECTURAS    *00250000
002600*                Y PRODUCE EL RESUMEN POR DISPOSITIVO.           *00260000
002700* 20/10/2024 EDR SOL-00511  SE AGREGAN LAS SECCIONES DE TOTALES  *00270000
002800*                DE COMERCIO Y DE BILLETERAS AL MISMO REPORTE.   *00280000
002900* 05/03/2025 MGR SOL-00567  SE CORRIGE EL PROMEDIO DE TEMPERATURA*00290000
003000*                DE LA COMUNIDAD CUANDO NO HAY LECTURAS.         *00300000
003100* 23/07/2025 JCP SOL-00608  REVISION Y2K DE CAMPOS DE CONTROL DE *00310000
003200*                LOTE.  WKS-FS-ANIO SE DEJA EN DOS POSICIONES    *00320000
003300*                PORQUE SOLO SE USA PARA ENCABEZADOS.  NO AFECTA *00330000
003400*                CALCULOS.  QUEDA DOCUMENTADO.                  * 00340000
003500* 09/08/2026 EDR SOL-00633  SE AGREGA A LA SECCION DE TOTALES DE *00350000
003600*                BILLETERAS EL SALDO TOTAL (DISPONIBLE + LIBRO   *00360000
003700*                MAYOR) QUE PEDIA CONTABILIDAD PARA CUADRAR LA   *00370000
003800*                VISTA CONSOLIDADA DE SALDOS DEL LOTE.           *00380000
003900******************************************************************00390000
004000 ENVIRONMENT DIVISION.                                            00400000
004100 CONFIGURATION SECTION.                                           00410000
004200 SOURCE-COMPUTER. IBM-4381.                                       00420000
004300 OBJECT-COMPUTER. IBM-4381.                                       00430000
004400 SPECIAL-NAMES.                                                   00440000
004500     C01                   IS TOP-OF-FORM                         00450000
004600     CURRENCY SIGN IS "Q"  WITH PICTURE SYMBOL "Q"                00460000
004700     CLASS NUMERICA-VALIDA IS "0" THRU "9"                        00470000
004800     UPSI-0                ON STATUS IS WKS-LOTE-REPROCESO.       00480000
004900 INPUT-OUTPUT SECTION.                                            00490000
005000 FILE-CONTROL.                                                    00500000
005100     SELECT STOREAD   ASSIGN TO STOREAD                           00510000
005200                       ORGANIZATION IS SEQUENTIAL                 00520000
005300                       ACCESS       IS SEQUENTIAL                 00530000
005400                       FILE STATUS  IS FS-STOREAD                 00540000
005500                                       FSE-STOREAD.               00550000
005600     SELECT TXNFILE   ASSIGN TO TXNFILE                           00560000
005700                       ORGANIZATION IS SEQUENTIAL                 00570000
005800                       ACCESS       IS SEQUENTIAL                 00580000
005900                       FILE STATUS  IS FS-TXNFILE                 00590000
006000                                       FSE-TXNFILE.               00600000
006100     SELECT WALMAST   ASSIGN TO WALMAST                           00610000
006200                       ORGANIZATION IS SEQUENTIAL                 00620000
006300                       ACCESS       IS SEQUENTIAL                 00630000
006400                       FILE STATUS  IS FS-WALMAST                 00640000
006500                                       FSE-WALMAST.               00650000
006600     SELECT REPORTE   ASSIGN TO SYS010                            00660000
006700                       FILE STATUS  IS FS-REPORTE.                00670000
006800     SELECT WORKFILE  ASSIGN TO SORTWK1.                          00680000
006900 DATA DIVISION.                                                   00690000
007000 FILE SECTION.                                                    00700000
007100******************************************************************00710000
007200*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *00720000
007300******************************************************************00730000
007400 FD  STOREAD.                                                     00740000
007500     COPY RTEMTR1.                                                00750000
007600 FD  TXNFILE.                                                     00760000
007700     COPY RTETXN1.                                                00770000
007800 FD  WALMAST.                                                     00780000
007900     COPY RTEWAL1.                                                00790000
008000 FD  REPORTE                                                      00800000
008100     REPORT IS REPORTE-ESTADISTICAS.                              00810000
008200 SD  WORKFILE.                                                    00820000
008300     COPY RTEMTR1 REPLACING REG-LECTURA BY SRT-REG-LECTURA        00830000
008400                             REG-LECTURA-EMPACADA                 00840000
008500                                          BY SRT-REG-LECTURA-EMP. 00850000
008600******************************************************************00860000
008700 WORKING-STORAGE SECTION.                                         00870000
008800******************************************************************00880000
008900*                CONTADORES, OPERADORES Y CONTROLADORES          *00890000
009000******************************************************************00900000
009100 01  WKS-LOTE-REPROCESO            PIC X(01) VALUE "N".           00910000
009200 01  WKS-CONTADORES.                                              00920000
009300     02  WKS-LEC-LEIDAS            PIC 9(06) COMP VALUE ZEROS.    00930000
009400     02  WKS-TXN-LEIDAS            PIC 9(06) COMP VALUE ZEROS.    00940000
009500     02  WKS-WAL-LEIDAS            PIC 9(06) COMP VALUE ZEROS.    00950000
009600     02  WKS-DISPOSITIVOS-PROC     PIC 9(04) COMP VALUE ZEROS.    00960000
009700     02  WKS-DISPOSITIVOS-ACTIVOS  PIC 9(04) COMP VALUE ZEROS.    00970000
009800     02  FILLER                    PIC X(02).                     00980000
009900 01  WKS-DISPARADORES.                                            00990000
010000     02  WKS-FIN-WORKFILE          PIC X(02) VALUE "NO".          01000000
010100         88  NO-HAY-MAS-LECT-ORD         VALUE "SI".              01010000
010200     02  WKS-FIN-TXNFILE           PIC X(02) VALUE "NO".          01020000
010300         88  NO-HAY-MAS-TRANSACC          VALUE "SI".             01030000
010400     02  WKS-FIN-WALMAST           PIC X(02) VALUE "NO".          01040000
010500         88  NO-HAY-MAS-BILLETERAS         VALUE "SI".            01050000
010600     02  WKS-SW-PRIMER-DISPOSITIVO PIC X(01) VALUE "S".           01060000
010700         88  WKS-ES-PRIMER-DISPOSITIVO     VALUE "S".             01070000
010800     02  WKS-SW-DEVICE-ACTIVO-HALL PIC X(01) VALUE "N".           01080000
010900         88  WKS-DEVICE-ACTIVO-HALL        VALUE "Y".             01090000
011000     02  FILLER                    PIC X(02).                     01100000
011100 01  WKS-DEVICE-ANTERIOR           PIC X(20) VALUE SPACES.        01110000
011200 01  WKS-ACUM-DISPOSITIVO.                                        01120000
011300     02  WKS-DEV-CONTADOR          PIC 9(06) COMP VALUE ZEROS.    01130000
011400     02  WKS-DEV-SUMA-TEMP         PIC S9(09)V99  VALUE ZEROS.    01140000
011500     02  WKS-DEV-SUMA-CALOR        PIC S9(09)V99  VALUE ZEROS.    01150000
011600     02  WKS-DEV-PROMEDIO-TEMP     PIC S9(05)V99  VALUE ZEROS.    01160000
011700     02  FILLER                    PIC X(04).                     01170000
011800 01  WKS-ACUM-COMUNIDAD.                                          01180000
011900     02  WKS-COM-CONTADOR          PIC 9(06) COMP VALUE ZEROS.    01190000
012000     02  WKS-COM-SUMA-TEMP         PIC S9(09)V99  VALUE ZEROS.    01200000
012100     02  WKS-COM-SUMA-CALOR        PIC S9(09)V99  VALUE ZEROS.    01210000
012200     02  WKS-COM-PROMEDIO-TEMP     PIC S9(05)V99  VALUE ZEROS.    01220000
012300     02  FILLER                    PIC X(04).                     01230000
012400 01  WKS-ACUM-TRADING.                                            01240000
012500     02  WKS-TRA-CONTADOR          PIC 9(06) COMP VALUE ZEROS.    01250000
012600     02  WKS-TRA-SUMA-ENERGIA      PIC S9(13)V99  VALUE ZEROS.    01260000
012700     02  WKS-TRA-SUMA-MONTO        PIC S9(13)V99  VALUE ZEROS.    01270000
012800     02  FILLER                    PIC X(04).                     01280000
012900 01  WKS-ACUM-BILLETERAS.                                         01290000
013000     02  WKS-WAL-SUMA-DISPONIBLE   PIC S9(13)V99  VALUE ZEROS.    01300000
013100     02  WKS-WAL-SUMA-CONGELADO    PIC S9(13)V99  VALUE ZEROS.    01310000
013200     02  WKS-WAL-SUMA-LIBRO-MAYOR  PIC S9(13)V99  VALUE ZEROS.    01320000
013300     02  WKS-WAL-SUMA-TOTAL        PIC S9(13)V99  VALUE ZEROS.    01330000
013400     02  FILLER                    PIC X(04).                     01340000
013500 01  WKS-TITULO-SECCION            PIC X(60) VALUE SPACES.        01350000
013600 01  WKS-FECHA-SISTEMA             PIC 9(06) VALUE ZEROS.         01360000
013700 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.             01370000
013800     02  WKS-FS-ANIO               PIC 9(02).                     01380000
013900     02  WKS-FS-MES                PIC 9(02).                     01390000
014000     02  WKS-FS-DIA                PIC 9(02).                     01400000
014100 01  WKS-FECHA-ALFA.                                              01410000
014200     02  WKS-FA-DIA                PIC 99.                        01420000
014300     02  FILLER                    PIC X VALUE "/".               01430000
014400     02  WKS-FA-MES                PIC 99.                        01440000
014500     02  FILLER                    PIC X VALUE "/".               01450000
014600     02  WKS-FA-ANIO               PIC 99.                        01460000
014700******************************************************************01470000
014800*                      VARIABLES PARA FILESTATUS                 *01480000
014900******************************************************************01490000
015000 01  FS-STOREAD                    PIC 9(02) VALUE ZEROS.         01500000
015100 01  FS-STOREAD-ALFA REDEFINES FS-STOREAD                         01510000
015200                               PIC X(02).                         01520000
015300 01  FS-TXNFILE                    PIC 9(02) VALUE ZEROS.         01530000
015400 01  FS-WALMAST                    PIC 9(02) VALUE ZEROS.         01540000
015500 01  FS-REPORTE                    PIC 9(02) VALUE ZEROS.         01550000
015600 01  FSE-STOREAD.                                                 01560000
015700     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01570000
015800     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01580000
015900     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01590000
016000     02  FILLER                    PIC X(02) VALUE SPACES.        01600000
016100 01  FSE-STOREAD-ALFA REDEFINES FSE-STOREAD                       01610000
016200                                PIC X(08).                        01620000
016300 01  FSE-TXNFILE.                                                 01630000
016400     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01640000
016500     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01650000
016600     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01660000
016700     02  FILLER                    PIC X(02) VALUE SPACES.        01670000
016800 01  FSE-WALMAST.                                                 01680000
016900     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01690000
017000     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01700000
017100     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01710000
017200     02  FILLER                    PIC X(02) VALUE SPACES.        01720000
017300* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO  01730000
017400 01  PROGRAMA                      PIC X(08) VALUE SPACES.        01740000
017500 01  ARCHIVO                       PIC X(08) VALUE SPACES.        01750000
017600 01  ACCION                        PIC X(10) VALUE SPACES.        01760000
017700 01  LLAVE                         PIC X(32) VALUE SPACES.        01770000
017800******************************************************************01780000
017900*                  MAQUETACION REPORTE DE SALIDA                 *01790000
018000******************************************************************01800000
018100 REPORT SECTION.                                                  01810000
018200 RD  REPORTE-ESTADISTICAS                                         01820000
018300     PAGE LIMIT IS 60                                             01830000
018400     HEADING 1                                                    01840000
018500     FIRST DETAIL 4                                               01850000
018600     LAST DETAIL 54                                               01860000
018700     FOOTING 57.                                                  01870000
018800 01  TYPE IS PH.                                                  01880000
018900     02 LINE 1.                                                   01890000
019000        03 COLUMN  01 PIC X(23) VALUE "RED TERMICA ENERGETICA".   01900000
019100        03 COLUMN  40 PIC X(37) VALUE                             01910000
019200           "REPORTE DE ESTADISTICAS DE OPERACION".                01920000
019300        03 COLUMN 101 PIC X(06) VALUE "PAGINA".                   01930000
019400        03 COLUMN 109 PIC Z(05) SOURCE PAGE-COUNTER IN            01940000
019500                                       REPORTE-ESTADISTICAS.      01950000
019600     02 LINE 2.                                                   01960000
019700        03 COLUMN  01 PIC X(18) VALUE "FECHA DEL PROCESO".        01970000
019800        03 COLUMN  20 PIC X(08) SOURCE WKS-FECHA-ALFA.            01980000
019900        03 COLUMN 120 PIC X(13) VALUE "STATS-REPORT".             01990000
020000     02 LINE 3.                                                   02000000
020100        03 COLUMN  01 PIC X(132) VALUE ALL "=".                   02010000
020200******************************************************************02020000
020300*                  MAQUETACION TITULO DE SECCION                 *02030000
020400******************************************************************02040000
020500 01  SECCION-TITULO TYPE IS DETAIL.                               02050000
020600     02 LINE PLUS 2.                                              02060000
020700        03 COLUMN 01 PIC X(132) VALUE ALL "-".                    02070000
020800     02 LINE PLUS 1.                                              02080000
020900        03 COLUMN 03 PIC X(60)  SOURCE WKS-TITULO-SECCION.        02090000
021000        03 FILLER    COLUMN 70 PIC X(01)  VALUE SPACE.            02100000
021100     02 LINE PLUS 1.                                              02110000
021200        03 COLUMN 01 PIC X(132) VALUE ALL "-".                    02120000
021300******************************************************************02130000
021400*             MAQUETACION LINEA DE DISPOSITIVO (QUIEBRE)         *02140000
021500******************************************************************02150000
021600 01  DEV-LINE TYPE IS DETAIL.                                     02160000
021700     02 LINE PLUS 1.                                              02170000
021800        03 COLUMN 03  PIC X(20)        SOURCE                     02180000
021900           WKS-DEVICE-ANTERIOR.                                   02190000
022000        03 COLUMN 28  PIC ZZZ,ZZ9      SOURCE                     02200000
022100           WKS-DEV-CONTADOR.                                      02210000
022200        03 COLUMN 45  PIC ZZ,ZZ9.99    SOURCE                     02220000
022300           WKS-DEV-PROMEDIO-TEMP.                                 02230000
022400        03 COLUMN 63  PIC Z,ZZZ,ZZ9.99 SOURCE                     02240000
022500           WKS-DEV-SUMA-CALOR.                                    02250000
022600        03 FILLER     COLUMN 85  PIC X(01) VALUE SPACE.           02260000
022700******************************************************************02270000
022800*                MAQUETACION LINEA DE COMUNIDAD                  *02280000
022900******************************************************************02290000
023000 01  COMM-LINE TYPE IS DETAIL.                                    02300000
023100     02 LINE PLUS 1.                                              02310000
023200        03 COLUMN 03  PIC X(26) VALUE                             02320000
023300           "DISPOSITIVOS ACTIVOS     :".                          02330000
023400        03 COLUMN 30  PIC ZZZ9            SOURCE                  02340000
023500           WKS-DISPOSITIVOS-ACTIVOS.                              02350000
023600     02 LINE PLUS 1.                                              02360000
023700        03 COLUMN 03  PIC X(26) VALUE                             02370000
023800           "CALOR PRODUCIDO TOTAL    :".                          02380000
023900        03 COLUMN 30  PIC Z,ZZZ,ZZ9.99    SOURCE                  02390000
024000           WKS-COM-SUMA-CALOR.                                    02400000
024100     02 LINE PLUS 1.                                              02410000
024200        03 COLUMN 03  PIC X(26) VALUE                             02420000
024300           "TEMPERATURA PROMEDIO     :".                          02430000
024400        03 COLUMN 30  PIC ZZ,ZZ9.99       SOURCE                  02440000
024500           WKS-COM-PROMEDIO-TEMP.                                 02450000
024600        03 FILLER     COLUMN 50  PIC X(01) VALUE SPACE.           02460000
024700******************************************************************02470000
024800*                MAQUETACION LINEA DE COMERCIO                   *02480000
024900******************************************************************02490000
025000 01  TRADE-LINE TYPE IS DETAIL.                                   02500000
025100     02 LINE PLUS 1.                                              02510000
025200        03 COLUMN 03  PIC X(26) VALUE                             02520000
025300           "TRANSACCIONES COMPLETADAS:".                          02530000
025400        03 COLUMN 30  PIC ZZZ,ZZ9          SOURCE                 02540000
025500           WKS-TRA-CONTADOR.                                      02550000
025600     02 LINE PLUS 1.                                              02560000
025700        03 COLUMN 03  PIC X(26) VALUE                             02570000
025800           "ENERGIA NEGOCIADA TOTAL  :".                          02580000
025900        03 COLUMN 30  PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE                 02590000
026000           WKS-TRA-SUMA-ENERGIA.                                  02600000
026100     02 LINE PLUS 1.                                              02610000
026200        03 COLUMN 03  PIC X(26) VALUE                             02620000
026300           "MONTO TRANSADO TOTAL     :".                          02630000
026400        03 COLUMN 30  PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE                 02640000
026500           WKS-TRA-SUMA-MONTO.                                    02650000
026600        03 FILLER     COLUMN 55 PIC X(01)  VALUE SPACE.           02660000
026700******************************************************************02670000
026800*               MAQUETACION LINEA DE BILLETERAS                  *02680000
026900******************************************************************02690000
027000 01  WALLET-LINE TYPE IS DETAIL.                                  02700000
027100     02 LINE PLUS 1.                                              02710000
027200        03 COLUMN 03  PIC X(26) VALUE                             02720000
027300           "SALDO DISPONIBLE TOTAL   :".                          02730000
027400        03 COLUMN 30  PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE                 02740000
027500           WKS-WAL-SUMA-DISPONIBLE.                               02750000
027600     02 LINE PLUS 1.                                              02760000
027700        03 COLUMN 03  PIC X(26) VALUE                             02770000
027800           "SALDO CONGELADO TOTAL    :".                          02780000
027900        03 COLUMN 30  PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE                 02790000
028000           WKS-WAL-SUMA-CONGELADO.                                02800000
028100* SOL-00633 -- W3: SALDO TOTAL (DISPONIBLE + LIBRO MAYOR) DE      02810000
028200* TODAS LAS BILLETERAS DEL LOTE.  EL CONGELADO QUEDA FUERA        02820000
028300* PORQUE NO ES GASTABLE MIENTRAS LA ORDEN SIGA PENDIENTE.         02830000
028400     02 LINE PLUS 1.                                              02840000
028500        03 COLUMN 03  PIC X(26) VALUE                             02850000
028600           "SALDO TOTAL (DISP+LIBRO) :".                          02860000
028700        03 COLUMN 30  PIC Z,ZZZ,ZZZ,ZZ9.99 SOURCE                 02870000
028800           WKS-WAL-SUMA-TOTAL.                                    02880000
028900        03 FILLER     COLUMN 55 PIC X(01)  VALUE SPACE.           02890000
029000******************************************************************02900000
029100*                     MAQUETACION PAGE FOOTING                   *02910000
029200******************************************************************02920000
029300 01  TYPE IS PF.                                                  02930000
029400     02 LINE PLUS 1.                                              02940000
029500        03 COLUMN 01  PIC X(56) VALUE                             02950000
029600           "RED TERMICA ENERGETICA - COMERCIO DE ENERGIA TERMICA".02960000
029700        03 COLUMN 101 PIC X(06) VALUE "PAGINA".                   02970000
029800        03 COLUMN 109 PIC ZZZZ  SOURCE PAGE-COUNTER IN            02980000
029900                                       REPORTE-ESTADISTICAS.      02990000
030000******************************************************************03000000
030100*                     MAQUETACION REPORT FINAL                   *03010000
030200******************************************************************03020000
030300 01  TYPE IS RF.                                                  03030000
030400     02 LINE PLUS 3.                                              03040000
030500        03 COLUMN 42 PIC X(32) VALUE                              03050000
030600           "FIN DEL REPORTE DE ESTADISTICAS".                     03060000
030700        03 COLUMN 75 PIC Z,ZZZ SOURCE PAGE-COUNTER IN             03070000
030800                                      REPORTE-ESTADISTICAS.       03080000
030900        03 COLUMN 81 PIC X(07) VALUE "PAGINAS".                   03090000
031000******************************************************************03100000
031100 PROCEDURE DIVISION.                                              03110000
031200 100-SECCION-PRINCIPAL SECTION.                                   03120000
031300     PERFORM 100-ABRIR-VALIDAR-DATASETS                           03130000
031400     PERFORM 110-VERIFICAR-INTEGRIDAD-FS                          03140000
031500     PERFORM 200-ORDENAR-LECTURAS                                 03150000
031600     PERFORM 400-ACUMULAR-TRANSACCIONES                           03160000
031700     PERFORM 500-ACUMULAR-BILLETERAS                              03170000
031800     PERFORM 600-IMPRIMIR-TOTALES                                 03180000
031900     PERFORM 800-ESTADISTICAS-LOTE                                03190000
032000     PERFORM XXX-CIERRA-ARCHIVOS                                  03200000
032100     STOP RUN.                                                    03210000
032200 100-SECCION-PRINCIPAL-E.            EXIT.                        03220000
032300                                                                  03230000
032400 100-ABRIR-VALIDAR-DATASETS SECTION.                              03240000
032500     MOVE "RTE35000" TO PROGRAMA                                  03250000
032600     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           03260000
032700     MOVE WKS-FS-DIA  TO WKS-FA-DIA                               03270000
032800     MOVE WKS-FS-MES  TO WKS-FA-MES                               03280000
032900     MOVE WKS-FS-ANIO TO WKS-FA-ANIO                              03290000
033000     INITIATE REPORTE-ESTADISTICAS                                03300000
033100     OPEN INPUT  STOREAD                                          03310000
033200     OPEN INPUT  TXNFILE                                          03320000
033300     OPEN INPUT  WALMAST                                          03330000
033400     OPEN OUTPUT REPORTE.                                         03340000
033500 100-ABRIR-VALIDAR-DATASETS-E.       EXIT.                        03350000
033600                                                                  03360000
033700 110-VERIFICAR-INTEGRIDAD-FS SECTION.                             03370000
033800     IF (FS-STOREAD = 0) AND (FS-TXNFILE = 0) AND                 03380000
033900        (FS-WALMAST = 0) AND (FS-REPORTE = 0)                     03390000
034000        DISPLAY "********************************************"    03400000
034100        UPON CONSOLE                                              03410000
034200        DISPLAY "*   >>> APERTURA DE ARCHIVOS E/S OK <<<     *"   03420000
034300        UPON CONSOLE                                              03430000
034400        DISPLAY "********************************************"    03440000
034500        UPON CONSOLE                                              03450000
034600     ELSE                                                         03460000
034700        MOVE "OPEN"     TO ACCION                                 03470000
034800        MOVE SPACES     TO LLAVE                                  03480000
034900        MOVE "RTE35000" TO ARCHIVO                                03490000
035000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,          03500000
035100                              LLAVE, FS-STOREAD, FSE-STOREAD      03510000
035200        MOVE 91 TO RETURN-CODE                                    03520000
035300        DISPLAY "  >>> ALGO SALIO MAL ABRIENDO ARCHIVOS <<<"      03530000
035400        UPON CONSOLE                                              03540000
035500* SOL-00633 -- SE MUESTRA EL FILE STATUS EN SU VISTA ALFA PORQUE  03550000
035600* ES MAS LEGIBLE PARA EL OPERADOR QUE EL VALOR NUMERICO CRUDO.    03560000
035700        DISPLAY "  FS-STOREAD (ALFA) = " FS-STOREAD-ALFA          03570000
035800        UPON CONSOLE                                              03580000
035900        DISPLAY "  FSE-STOREAD (ALFA) = " FSE-STOREAD-ALFA        03590000
036000        UPON CONSOLE                                              03600000
036100        PERFORM XXX-CIERRA-ARCHIVOS                               03610000
036200        STOP RUN                                                  03620000
036300     END-IF.                                                      03630000
036400 110-VERIFICAR-INTEGRIDAD-FS-E.      EXIT.                        03640000
036500                                                                  03650000
036600 200-ORDENAR-LECTURAS SECTION.                                    03660000
036700* SOL-00444 -- LAS LECTURAS SE ORDENAN POR DISPOSITIVO Y, DENTRO  03670000
036800* DE CADA DISPOSITIVO, POR EL ID DE DATO ASIGNADO EN RTE34000,    03680000
036900* QUE AL SER SECUENCIAL EQUIVALE AL ORDEN DE LLEGADA.             03690000
037000     SORT WORKFILE                                                03700000
037100        ASCENDING KEY MTR-ID-DISPOSITIVO OF SRT-REG-LECTURA       03710000
037200        ASCENDING KEY MTR-ID-DATO        OF SRT-REG-LECTURA       03720000
037300           INPUT  PROCEDURE IS 210-CARGAR-LECTURAS-SORT           03730000
037400           OUTPUT PROCEDURE IS 300-PROCESAR-DISPOSITIVOS.         03740000
037500 200-ORDENAR-LECTURAS-E.             EXIT.                        03750000
037600                                                                  03760000
037700 210-CARGAR-LECTURAS-SORT SECTION.                                03770000
037800     READ STOREAD                                                 03780000
037900          AT END SET NO-HAY-MAS-LECT-ORD TO TRUE                  03790000
038000     END-READ                                                     03800000
038100     PERFORM 215-LEER-Y-ENVIAR-LECTURA                            03810000
038200        UNTIL NO-HAY-MAS-LECT-ORD.                                03820000
038300 210-CARGAR-LECTURAS-SORT-E.         EXIT.                        03830000
038400                                                                  03840000
038500 215-LEER-Y-ENVIAR-LECTURA SECTION.                               03850000
038600     ADD 1 TO WKS-LEC-LEIDAS                                      03860000
038700     MOVE REG-LECTURA TO SRT-REG-LECTURA                          03870000
038800     RELEASE SRT-REG-LECTURA                                      03880000
038900     READ STOREAD                                                 03890000
039000          AT END SET NO-HAY-MAS-LECT-ORD TO TRUE                  03900000
039100     END-READ.                                                    03910000
039200 215-LEER-Y-ENVIAR-LECTURA-E.        EXIT.                        03920000
039300                                                                  03930000
039400 300-PROCESAR-DISPOSITIVOS SECTION.                               03940000
039500     MOVE "NO" TO WKS-FIN-WORKFILE                                03950000
039600     MOVE "CALOR PRODUCIDO, CONSUMO Y DISPOSITIVOS"               03960000
039700                                      TO WKS-TITULO-SECCION       03970000
039800     GENERATE SECCION-TITULO                                      03980000
039900     RETURN WORKFILE                                              03990000
040000          AT END SET NO-HAY-MAS-LECT-ORD TO TRUE                  04000000
040100     END-RETURN                                                   04010000
040200     PERFORM 305-PROCESAR-LECTURA-ORD                             04020000
040300        UNTIL NO-HAY-MAS-LECT-ORD                                 04030000
040400     IF NOT WKS-ES-PRIMER-DISPOSITIVO                             04040000
040500        PERFORM 330-CERRAR-DISPOSITIVO-ACTUAL                     04050000
040600     END-IF.                                                      04060000
040700 300-PROCESAR-DISPOSITIVOS-E.        EXIT.                        04070000
040800                                                                  04080000
040900 305-PROCESAR-LECTURA-ORD SECTION.                                04090000
041000     IF WKS-ES-PRIMER-DISPOSITIVO                                 04100000
041100        PERFORM 310-INICIAR-DISPOSITIVO                           04110000
041200     ELSE                                                         04120000
041300        IF MTR-ID-DISPOSITIVO IN SRT-REG-LECTURA NOT =            04130000
041400           WKS-DEVICE-ANTERIOR                                    04140000
041500           PERFORM 330-CERRAR-DISPOSITIVO-ACTUAL                  04150000
041600           PERFORM 310-INICIAR-DISPOSITIVO                        04160000
041700        END-IF                                                    04170000
041800     END-IF                                                       04180000
041900     PERFORM 320-ACUMULAR-LECTURA-DEV                             04190000
042000     RETURN WORKFILE                                              04200000
042100          AT END SET NO-HAY-MAS-LECT-ORD TO TRUE                  04210000
042200     END-RETURN.                                                  04220000
042300 305-PROCESAR-LECTURA-ORD-E.         EXIT.                        04230000
042400                                                                  04240000
042500 310-INICIAR-DISPOSITIVO SECTION.                                 04250000
042600     MOVE "N" TO WKS-SW-PRIMER-DISPOSITIVO                        04260000
042700     MOVE MTR-ID-DISPOSITIVO IN SRT-REG-LECTURA TO                04270000
042800                                 WKS-DEVICE-ANTERIOR              04280000
042900     MOVE ZEROS TO WKS-DEV-CONTADOR                               04290000
043000     MOVE ZEROS TO WKS-DEV-SUMA-TEMP                              04300000
043100     MOVE ZEROS TO WKS-DEV-SUMA-CALOR                             04310000
043200     MOVE "N"   TO WKS-SW-DEVICE-ACTIVO-HALL                      04320000
043300     ADD 1 TO WKS-DISPOSITIVOS-PROC.                              04330000
043400 310-INICIAR-DISPOSITIVO-E.          EXIT.                        04340000
043500                                                                  04350000
043600 320-ACUMULAR-LECTURA-DEV SECTION.                                04360000
043700     ADD 1 TO WKS-DEV-CONTADOR                                    04370000
043800     ADD 1 TO WKS-COM-CONTADOR                                    04380000
043900     ADD MTR-TEMPERATURA-AGUA IN SRT-REG-LECTURA TO               04390000
044000                                 WKS-DEV-SUMA-TEMP                04400000
044100     ADD MTR-TEMPERATURA-AGUA IN SRT-REG-LECTURA TO               04410000
044200                                 WKS-COM-SUMA-TEMP                04420000
044300     ADD MTR-CALOR-PRODUCIDO  IN SRT-REG-LECTURA TO               04430000
044400                                 WKS-DEV-SUMA-CALOR               04440000
044500     ADD MTR-CALOR-PRODUCIDO  IN SRT-REG-LECTURA TO               04450000
044600                                 WKS-COM-SUMA-CALOR               04460000
044700* SOL-00511 -- S2: CUENTA DISPOSITIVOS DISTINTOS CON AL MENOS     04470000
044800* UNA LECTURA MARCADA ACTIVA.                                     04480000
044900     IF MTR-ES-ACTIVO IN SRT-REG-LECTURA                          04490000
045000        SET WKS-DEVICE-ACTIVO-HALL TO TRUE                        04500000
045100     END-IF.                                                      04510000
045200 320-ACUMULAR-LECTURA-DEV-E.         EXIT.                        04520000
045300                                                                  04530000
045400 330-CERRAR-DISPOSITIVO-ACTUAL SECTION.                           04540000
045500* SOL-00444 -- S1/S3: PROMEDIO = SUMA / CONTEO, REDONDEADO HACIA  04550000
045600* ARRIBA A DOS DECIMALES.  UN CONJUNTO VACIO RINDE CERO.          04560000
045700     IF WKS-DEV-CONTADOR > 0                                      04570000
045800        COMPUTE WKS-DEV-PROMEDIO-TEMP ROUNDED =                   04580000
045900                WKS-DEV-SUMA-TEMP / WKS-DEV-CONTADOR              04590000
046000     ELSE                                                         04600000
046100        MOVE ZEROS TO WKS-DEV-PROMEDIO-TEMP                       04610000
046200     END-IF                                                       04620000
046300     IF WKS-DEVICE-ACTIVO-HALL                                    04630000
046400        ADD 1 TO WKS-DISPOSITIVOS-ACTIVOS                         04640000
046500     END-IF                                                       04650000
046600     GENERATE DEV-LINE.                                           04660000
046700 330-CERRAR-DISPOSITIVO-ACTUAL-E.    EXIT.                        04670000
046800                                                                  04680000
046900 400-ACUMULAR-TRANSACCIONES SECTION.                              04690000
047000     MOVE "NO" TO WKS-FIN-TXNFILE                                 04700000
047100     READ TXNFILE                                                 04710000
047200          AT END SET NO-HAY-MAS-TRANSACC TO TRUE                  04720000
047300     END-READ                                                     04730000
047400     PERFORM 405-LEER-TRANSACCION-SIG                             04740000
047500        UNTIL NO-HAY-MAS-TRANSACC.                                04750000
047600 400-ACUMULAR-TRANSACCIONES-E.       EXIT.                        04760000
047700                                                                  04770000
047800 405-LEER-TRANSACCION-SIG SECTION.                                04780000
047900     ADD 1 TO WKS-TXN-LEIDAS                                      04790000
048000* SOL-00511 -- LOS TOTALES DE COMERCIO SOLO CONSIDERAN LAS        04800000
048100* TRANSACCIONES LIQUIDADAS (ESTADO COMPLETED).                    04810000
048200     IF TXN-EST-COMPLETA                                          04820000
048300        ADD 1 TO WKS-TRA-CONTADOR                                 04830000
048400        ADD TXN-CANTIDAD-ENERGIA TO WKS-TRA-SUMA-ENERGIA          04840000
048500        ADD TXN-MONTO-TOTAL      TO WKS-TRA-SUMA-MONTO            04850000
048600     END-IF                                                       04860000
048700     READ TXNFILE                                                 04870000
048800          AT END SET NO-HAY-MAS-TRANSACC TO TRUE                  04880000
048900     END-READ.                                                    04890000
049000 405-LEER-TRANSACCION-SIG-E.         EXIT.                        04900000
049100                                                                  04910000
049200 500-ACUMULAR-BILLETERAS SECTION.                                 04920000
049300     MOVE "NO" TO WKS-FIN-WALMAST                                 04930000
049400     READ WALMAST                                                 04940000
049500          AT END SET NO-HAY-MAS-BILLETERAS TO TRUE                04950000
049600     END-READ                                                     04960000
049700     PERFORM 505-LEER-BILLETERA-SIG                               04970000
049800        UNTIL NO-HAY-MAS-BILLETERAS.                              04980000
049900 500-ACUMULAR-BILLETERAS-E.          EXIT.                        04990000
050000                                                                  05000000
050100 505-LEER-BILLETERA-SIG SECTION.                                  05010000
050200     ADD 1 TO WKS-WAL-LEIDAS                                      05020000
050300     ADD WAL-SALDO-DISPONIBLE TO WKS-WAL-SUMA-DISPONIBLE          05030000
050400     ADD WAL-SALDO-CONGELADO  TO WKS-WAL-SUMA-CONGELADO           05040000
050500* SOL-00633 -- W3: SALDO TOTAL DE LA BILLETERA = DISPONIBLE +     05050000
050600* LIBRO MAYOR.  EL SALDO CONGELADO NO SE SUMA PORQUE NO ES        05060000
050700* GASTABLE MIENTRAS LA ORDEN DE COMPRA ESTE PENDIENTE.            05070000
050800     ADD WAL-SALDO-LIBRO-MAYOR TO WKS-WAL-SUMA-LIBRO-MAYOR        05080000
050900     READ WALMAST                                                 05090000
051000          AT END SET NO-HAY-MAS-BILLETERAS TO TRUE                05100000
051100     END-READ.                                                    05110000
051200 505-LEER-BILLETERA-SIG-E.           EXIT.                        05120000
051300                                                                  05130000
051400 600-IMPRIMIR-TOTALES SECTION.                                    05140000
051500* SOL-00444 -- S1/S3: PROMEDIO GENERAL DE LA COMUNIDAD.  UN       05150000
051600* CONJUNTO VACIO RINDE CERO.                                      05160000
051700     IF WKS-COM-CONTADOR > 0                                      05170000
051800        COMPUTE WKS-COM-PROMEDIO-TEMP ROUNDED =                   05180000
051900                WKS-COM-SUMA-TEMP / WKS-COM-CONTADOR              05190000
052000     ELSE                                                         05200000
052100        MOVE ZEROS TO WKS-COM-PROMEDIO-TEMP                       05210000
052200     END-IF                                                       05220000
052300     MOVE "TOTALES DE LA COMUNIDAD" TO WKS-TITULO-SECCION         05230000
052400     GENERATE SECCION-TITULO                                      05240000
052500     GENERATE COMM-LINE                                           05250000
052600     MOVE "TOTALES DEL COMERCIO DE ENERGIA" TO                    05260000
052700                                 WKS-TITULO-SECCION               05270000
052800     GENERATE SECCION-TITULO                                      05280000
052900     GENERATE TRADE-LINE                                          05290000
053000     MOVE "TOTALES DE BILLETERAS" TO WKS-TITULO-SECCION           05300000
053100     GENERATE SECCION-TITULO                                      05310000
053200* SOL-00633 -- W3: VISTA DE SALDO TOTAL (DISPONIBLE + LIBRO       05320000
053300* MAYOR) PARA EL CONJUNTO DE BILLETERAS DEL LOTE.                 05330000
053400     COMPUTE WKS-WAL-SUMA-TOTAL =                                 05340000
053500             WKS-WAL-SUMA-DISPONIBLE + WKS-WAL-SUMA-LIBRO-MAYOR   05350000
053600     GENERATE WALLET-LINE.                                        05360000
053700 600-IMPRIMIR-TOTALES-E.             EXIT.                        05370000
053800                                                                  05380000
053900 800-ESTADISTICAS-LOTE SECTION.                                   05390000
054000     DISPLAY "**********************************************"     05400000
054100     DISPLAY "*         ESTADISTICAS DEL LOTE RTE35000      *"    05410000
054200     DISPLAY "**********************************************"     05420000
054300     DISPLAY " > LECTURAS PROCESADAS     : " WKS-LEC-LEIDAS       05430000
054400     DISPLAY " > DISPOSITIVOS PROCESADOS : "                      05440000
054500             WKS-DISPOSITIVOS-PROC                                05450000
054600     DISPLAY " > DISPOSITIVOS ACTIVOS    : "                      05460000
054700             WKS-DISPOSITIVOS-ACTIVOS                             05470000
054800     DISPLAY " > TRANSACCIONES LEIDAS    : " WKS-TXN-LEIDAS       05480000
054900     DISPLAY " > TRANSACCIONES COMPLETAS : " WKS-TRA-CONTADOR     05490000
055000     DISPLAY " > BILLETERAS LEIDAS       : " WKS-WAL-LEIDAS       05500000
055100     DISPLAY "**********************************************".    05510000
055200 800-ESTADISTICAS-LOTE-E.            EXIT.                        05520000
055300                                                                  05530000
055400 XXX-CIERRA-ARCHIVOS SECTION.                                     05540000
055500     TERMINATE REPORTE-ESTADISTICAS                               05550000
055600     CLOSE STOREAD                                                05560000
055700     CLOSE TXNFILE                                                05570000
055800     CLOSE WALMAST                                                05580000
055900     CLOSE REPORTE.                                               05590000
056000 XXX-CIERRA-ARCHIVOS-E.              EXIT.                        05600000
