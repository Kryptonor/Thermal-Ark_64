000100******************************************************************00010000
000200*                                                                *00020000
000300*    COPY          : RTEPAY1                                    *00030000
000400*    APLICACION    : RED TERMICA ENERGETICA                     *00040000
000500*    DESCRIPCION   : LAYOUT DE SOLICITUDES Y REGISTROS DE PAGO   *00050000
000600*                    (PAYREQ/PAYFILE).  CUBRE TODO MOVIMIENTO DE *00060000
000700*                    FONDOS DE BILLETERA -RECARGA, RETIRO Y      *00070000
000800*                    REEMBOLSO- CON DESPACHO POR METODO DE PAGO. *00080000
000900*    PROGRAMADOR   : E. RAMIREZ                                  *00090000
001000*    FECHA         : 18/03/2024                                  *00100000
001100*                                                                *00110000
001200*    BITACORA DE CAMBIOS                                        *00120000
001300*    ------------------------------------------------------------*00130000
001400*    18/03/2024 EDR  SOL-00442  VERSION INICIAL DEL LAYOUT.      *00140000
001500*    20/09/2024 EDR  SOL-00506  SE AGREGA PAY-CONTRAPARTE PARA   *00150000
001600*                    TRANSFERENCIAS INTERNAS ENTRE BILLETERAS.   *00160000
001700*    05/03/2025 MGR  SOL-00565  88-NIVELES DE METODO DE PAGO,    *00170000
001800*                    INCLUYE SINONIMO WECHAT_PAY.                *00180000
001900******************************************************************00190000
002000 01  REG-PAGO.                                                   00200000
002100     05  PAY-NUMERO-PAGO           PIC 9(09).                    00210000
002200     05  PAY-NUMERO-CUENTA         PIC 9(09).                    00220000
002300     05  PAY-MONTO                 PIC S9(13)V99.                00230000
002400     05  PAY-METODO                PIC X(10).                    00240000
002500         88  PAY-MET-WECHAT             VALUE "WECHAT    ".       00250000
002600         88  PAY-MET-WECHAT-SIN         VALUE "WECHAT_PAY".       00260000
002700         88  PAY-MET-ALIPAY             VALUE "ALIPAY    ".       00270000
002800         88  PAY-MET-BANCO              VALUE "BANK      ".       00280000
002900     05  PAY-TIPO                  PIC X(10).                    00290000
003000         88  PAY-TIPO-RECARGA           VALUE "RECHARGE  ".       00300000
003100         88  PAY-TIPO-RETIRO            VALUE "WITHDRAW  ".       00310000
003200         88  PAY-TIPO-REEMBOLSO         VALUE "REFUND    ".       00320000
003300     05  PAY-ESTADO                PIC X(08).                    00330000
003400         88  PAY-EST-PENDIENTE          VALUE "PENDING ".         00340000
003500         88  PAY-EST-EXITOSO            VALUE "SUCCESS ".         00350000
003600         88  PAY-EST-FALLIDO            VALUE "FAILED  ".         00360000
003700     05  PAY-DESCRIPCION           PIC X(30).                    00370000
003800     05  PAY-NUMERO-CONTRAPARTE    PIC 9(09).                    00380000
003900     05  WAL-TIPO-OPERACION        PIC X(10).                    00390000
004000         88  WAL-OPER-DEPOSITO          VALUE "DEPOSIT   ".       00400000
004100         88  WAL-OPER-RETIRO            VALUE "WITHDRAW  ".       00410000
004200         88  WAL-OPER-TRANSFER          VALUE "TRANSFER  ".       00420000
004300     05  FILLER                    PIC X(04).                    00430000
004400******************************************************************00440000
