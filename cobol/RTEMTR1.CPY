000100******************************************************************00010000
000200*                                                                *00020000
000300*    COPY          : RTEMTR1                                    *00030000
000400*    APLICACION    : RED TERMICA ENERGETICA                     *00040000
000500*    DESCRIPCION   : LAYOUT DE TELEMETRIA DE MEDIDORES DE CALOR  *00050000
000600*                    (MTRREAD).  MISMO LAYOUT SE USA PARA EL     *00060000
000700*                    ARCHIVO DE TRABAJO DE LECTURAS ALMACENADAS  *00070000
000800*                    (STOREAD) CON EL ID DE DATO YA ASIGNADO.    *00080000
000900*    PROGRAMADOR   : E. RAMIREZ                                  *00090000
001000*    FECHA         : 20/03/2024                                  *00100000
001100*                                                                *00110000
001200*    BITACORA DE CAMBIOS                                        *00120000
001300*    ------------------------------------------------------------*00130000
001400*    20/03/2024 EDR  SOL-00443  VERSION INICIAL DEL LAYOUT.      *00140000
001500*    01/10/2024 EDR  SOL-00507  SE AGREGA MTR-ID-DATO Y BANDERA  *00150000
001600*                    MTR-FLG-UMBRAL PARA EL REGISTRO DE LIBRO    *00160000
001700*                    MAYOR EXTERNO CUANDO PRODUCCION > 5.0.      *00170000
001800*    27/02/2025 MGR  SOL-00564  REDEFINE PARA LECTURA EMPACADA   *00180000
001900*                    DE LAS CUATRO MEDIDAS DE TELEMETRIA.        *00190000
002000******************************************************************00200000
002100 01  REG-LECTURA.                                                00210000
002200     05  MTR-ID-DATO               PIC 9(09).                    00220000
002300     05  MTR-ID-DISPOSITIVO        PIC X(20).                    00230000
002400     05  MTR-NUMERO-CUENTA         PIC 9(09).                    00240000
002500     05  MTR-CALOR-PRODUCIDO       PIC S9(05)V99.                00250000
002600     05  MTR-CALOR-CONSUMIDO       PIC S9(05)V99.                00260000
002700     05  MTR-TEMPERATURA-AGUA      PIC S9(05)V99.                00270000
002800     05  MTR-TASA-FLUJO            PIC S9(05)V99.                00280000
002900     05  MTR-FLG-ACTIVO            PIC X(01).                    00290000
003000         88  MTR-ES-ACTIVO              VALUE "Y".                00300000
003100         88  MTR-NO-ACTIVO              VALUE "N".                00310000
003200     05  MTR-FLG-UMBRAL            PIC X(01).                    00320000
003300         88  MTR-SUPERA-UMBRAL          VALUE "Y".                00330000
003400     05  FILLER                    PIC X(05).                    00340000
003500 01  REG-LECTURA-EMPACADA REDEFINES REG-LECTURA.                 00350000
003600     05  MTRP-ID-DATO              PIC 9(09).                    00360000
003700     05  MTRP-ID-DISPOSITIVO       PIC X(20).                    00370000
003800     05  MTRP-NUMERO-CUENTA        PIC 9(09).                    00380000
003900     05  MTRP-MEDIDAS-EMPACADAS    PIC X(28).                    00390000
004000     05  FILLER                    PIC X(07).                    00400000
004100******************************************************************00410000
