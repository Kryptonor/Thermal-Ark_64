000100******************************************************************00010000
000200*                                                                *00020000
000300*    PROGRAMA    : RTE31000                                      *00030000
000400*    APLICACION  : RED TERMICA ENERGETICA                        *00040000
000500*    TIPO        : BATCH                                         *00050000
000600*    DESCRIPCION : LOTE DE NEGOCIACION.  PROCESA LAS SOLICITUDES *00060000
000700*                : DE ORDEN DEL DIA CONTRA EL MAESTRO DE         *00070000
000800*                : BILLETERAS, CASA ORDENES DE COMPRA Y VENTA,   *00080000
000900*                : LIQUIDA LAS TRANSACCIONES RESULTANTES Y       *00090000
001000*                : ATIENDE LAS CANCELACIONES PENDIENTES.         *00100000
001100*    ARCHIVOS    : USRMAST, WALMAST, WALMNEW, ORDREQ, ORDFILE,   *00110000
001200*                : TXNFILE, RCHZFILE                             *00120000
001300*    PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDIDO        *00130000
001400******************************************************************00140000
001500 IDENTIFICATION DIVISION.                                         00150000
001600 PROGRAM-ID.    RTE31000.                                         00160000
001700 AUTHOR.        E. RAMIREZ.                                       00170000
001800 INSTALLATION.  GERENCIA DE SISTEMAS - RED TERMICA ENERGETICA.    00180000
001900 DATE-WRITTEN.  14/03/2024.                                       00190000
002000 DATE-COMPILED.                                                   00200000
002100 SECURITY.      USO RESTRINGIDO AL DEPARTAMENTO DE OPERACIONES.   00210000
002200******************************************************************00220000
002300*                  BITACORA DE MANTENIMIENTO                    * 00230000
002400******************************************************************00240000
002500* 14/03/2024 EDR SOL-00441  VERSION INICIAL. CARGA DE MAESTROS,  *00250000
002600*                PROCESO DE SOLICITUDES Y ESCRITURA DE ORDENES. * 00260000
002700* 02/04/2024 EDR SOL-00448  SE AGREGA EL CASADOR DE ORDENES Y LA *00270000
002800*                LIQUIDACION DE TRANSACCIONES CONTRA BILLETERAS. *00280000
002900* 29/05/2024 EDR SOL-00455  SE AGREGA EL FLUJO DE CANCELACION DE *00290000
003000*                ORDENES PENDIENTES Y EL DESCONGELAMIENTO.       *00300000
003100* 09/09/2024 EDR SOL-00504  RELLENO PARCIAL DE ORDEN DE COMPRA   *00310000
003200*                (PARTIAL FILL) CUANDO LA COMPRA EXCEDE LA VENTA.*00320000
003300* 30/01/2025 MGR SOL-00561  SE AGREGAN 88-NIVELES DE ESTADO EN EL*00330000
003400*                COPY RTEORD1 Y SE AJUSTAN LAS COMPARACIONES.    *00340000
003500* 12/06/2025 JCP SOL-00599  REVISION Y2K DE LOS CAMPOS DE CONTROL*00350000
003600*                DE LOTE.  NO SE ENCONTRARON FECHAS DE DOS       *00360000
003700*                POSICIONES EN ESTE PROGRAMA.  QUEDA DOCUMENTADO.*00370000
003800* 04/11/2025 JCP SOL-00612  SE AGREGA REVERSO DE FONDOS CUANDO EL*00380000
003900*                REGISTRO AL LIBRO MAYOR EXTERNO FALLA.          *00390000
004000* 02/02/2026 JCP SOL-00621  EL MAESTRO DE BILLETERAS SE REGRABA  *00400000
004100*                COMPLETO EN WALMNEW; EL CAMBIO DE GENERACION    *00410000
004200*                QUEDA A CARGO DEL JCL DE PRODUCCION.            *00420000
004300* 09/08/2026 EDR SOL-00633  AUDITORIA DE CIERRE DE LOTE: SE DA   *00430000
004400*                ALTA AUTOMATICA DE BILLETERA EN CERO A TODO     *00440000
004500*                USUARIO SIN BILLETERA AL CARGAR LOS MAESTROS;   *00450000
004600*                SE PROTEGE LA BILLETERA DE UN USUARIO AUSENTE   *00460000
004700*                DEL EXTRACTO DE USRMAST (NO SE ELIMINA, SOLO SE *00470000
004800*                DEJA CONSTANCIA EN RCHZFILE); Y SE DOCUMENTA LA  00480000
004900*                FECHA DE PROCESO EN EL ENCABEZADO DE ESTADISTICAS00490000
005000******************************************************************00500000
005100 ENVIRONMENT DIVISION.                                            00510000
005200 CONFIGURATION SECTION.                                           00520000
005300 SOURCE-COMPUTER. IBM-4381.                                       00530000
005400 OBJECT-COMPUTER. IBM-4381.                                       00540000
005500 SPECIAL-NAMES.                                                   00550000
005600     C01                   IS TOP-OF-FORM                         00560000
005700     CURRENCY SIGN IS "Q"  WITH PICTURE SYMBOL "Q"                00570000
005800     CLASS NUMERICA-VALIDA IS "0" THRU "9"                        00580000
005900     UPSI-0                ON STATUS IS WKS-LOTE-REPROCESO.       00590000
006000 INPUT-OUTPUT SECTION.                                            00600000
006100 FILE-CONTROL.                                                    00610000
006200     SELECT USRMAST   ASSIGN TO USRMAST                           00620000
006300                       ORGANIZATION IS SEQUENTIAL                 00630000
006400                       ACCESS       IS SEQUENTIAL                 00640000
006500                       FILE STATUS  IS FS-USRMAST                 00650000
006600                                       FSE-USRMAST.               00660000
006700     SELECT WALMAST   ASSIGN TO WALMAST                           00670000
006800                       ORGANIZATION IS SEQUENTIAL                 00680000
006900                       ACCESS       IS SEQUENTIAL                 00690000
007000                       FILE STATUS  IS FS-WALMAST                 00700000
007100                                       FSE-WALMAST.               00710000
007200     SELECT WALMNEW   ASSIGN TO WALMNEW                           00720000
007300                       ORGANIZATION IS SEQUENTIAL                 00730000
007400                       ACCESS       IS SEQUENTIAL                 00740000
007500                       FILE STATUS  IS FS-WALMNEW                 00750000
007600                                       FSE-WALMNEW.               00760000
007700     SELECT ORDREQ    ASSIGN TO ORDREQ                            00770000
007800                       ORGANIZATION IS SEQUENTIAL                 00780000
007900                       ACCESS       IS SEQUENTIAL                 00790000
008000                       FILE STATUS  IS FS-ORDREQ                  00800000
008100                                       FSE-ORDREQ.                00810000
008200     SELECT ORDFILE   ASSIGN TO ORDFILE                           00820000
008300                       ORGANIZATION IS SEQUENTIAL                 00830000
008400                       ACCESS       IS SEQUENTIAL                 00840000
008500                       FILE STATUS  IS FS-ORDFILE                 00850000
008600                                       FSE-ORDFILE.               00860000
008700     SELECT TXNFILE   ASSIGN TO TXNFILE                           00870000
008800                       ORGANIZATION IS SEQUENTIAL                 00880000
008900                       ACCESS       IS SEQUENTIAL                 00890000
009000                       FILE STATUS  IS FS-TXNFILE                 00900000
009100                                       FSE-TXNFILE.               00910000
009200     SELECT RCHZFILE  ASSIGN TO RCHZFILE                          00920000
009300                       FILE STATUS  IS FS-RCHZFILE.               00930000
009400 DATA DIVISION.                                                   00940000
009500 FILE SECTION.                                                    00950000
009600******************************************************************00960000
009700*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *00970000
009800******************************************************************00980000
009900 FD  USRMAST.                                                     00990000
010000     COPY RTEUSR1.                                                01000000
010100 FD  WALMAST.                                                     01010000
010200     COPY RTEWAL1.                                                01020000
010300 FD  WALMNEW.                                                     01030000
010400     COPY RTEWAL1 REPLACING REG-WALMAST      BY REG-WALMAST-NUEVO 01040000
010500                             REG-WALMAST-CONTROL                  01050000
010600                                          BY REG-WALMAST-NUEVO-CT.01060000
010700 FD  ORDREQ.                                                      01070000
010800     COPY RTEORD1 REPLACING REG-ORDEN BY REG-SOLICITUD-ORDEN.     01080000
010900 FD  ORDFILE.                                                     01090000
011000     COPY RTEORD1.                                                01100000
011100 FD  TXNFILE.                                                     01110000
011200     COPY RTETXN1.                                                01120000
011300 FD  RCHZFILE.                                                    01130000
011400     COPY RTEREJ1.                                                01140000
011500******************************************************************01150000
011600 WORKING-STORAGE SECTION.                                         01160000
011700******************************************************************01170000
011800*                CONTADORES, OPERADORES Y CONTROLADORES          *01180000
011900******************************************************************01190000
012000 01  WKS-ARCHIVO-ANALIZAR          PIC X(08) VALUE SPACES.        01200000
012100 01  WKS-LOTE-REPROCESO            PIC X(01) VALUE "N".           01210000
012200 01  WKS-CONTADORES.                                              01220000
012300     02  WKS-ORD-LEIDAS            PIC 9(06) COMP VALUE ZEROS.    01230000
012400     02  WKS-ORD-ACEPTADAS         PIC 9(06) COMP VALUE ZEROS.    01240000
012500     02  WKS-ORD-RECHAZADAS        PIC 9(06) COMP VALUE ZEROS.    01250000
012600     02  WKS-ORD-CANCELADAS        PIC 9(06) COMP VALUE ZEROS.    01260000
012700     02  WKS-TXN-COMPLETAS         PIC 9(06) COMP VALUE ZEROS.    01270000
012800     02  WKS-TXN-FALLIDAS          PIC 9(06) COMP VALUE ZEROS.    01280000
012900     02  WKS-TOTAL-ENERGIA-TXN     PIC S9(13)V99 VALUE ZEROS.     01290000
013000     02  WKS-TOTAL-MONTO-TXN       PIC S9(13)V99 VALUE ZEROS.     01300000
013100     02  WKS-TABLA-USR-OCCURS      PIC 9(06) COMP VALUE ZEROS.    01310000
013200     02  WKS-TABLA-WAL-OCCURS      PIC 9(06) COMP VALUE ZEROS.    01320000
013300     02  WKS-TABLA-ORD-OCCURS      PIC 9(06) COMP VALUE ZEROS.    01330000
013400     02  WKS-SIGUIENTE-ID-TXN      PIC 9(09) COMP VALUE ZEROS.    01340000
013500     02  WKS-SIGUIENTE-ID-ORD      PIC 9(09) COMP VALUE ZEROS.    01350000
013600     02  WKS-TABLA-WALN-OCCURS     PIC 9(06) COMP VALUE ZEROS.    01360000
013700     02  WKS-WAL-NUEVAS-CREADAS    PIC 9(06) COMP VALUE ZEROS.    01370000
013800     02  WKS-WAL-RECHAZOS-BAJA     PIC 9(06) COMP VALUE ZEROS.    01380000
013900     02  FILLER                    PIC X(04) VALUE SPACES.        01390000
014000 01  WKS-DISPARADORES.                                            01400000
014100     02  WKS-FIN-ORDREQ            PIC X(02) VALUE "NO".          01410000
014200         88  NO-HAY-MAS-SOLICITUDES     VALUE "SI".               01420000
014300     02  WKS-FIN-CARGA             PIC X(02) VALUE "NO".          01430000
014400     02  WKS-SW-USR-ENCONTRADO     PIC X(01) VALUE "N".           01440000
014500         88  WKS-USR-ENCONTRADO          VALUE "Y".               01450000
014600     02  WKS-SW-WAL-ENCONTRADA    PIC X(01) VALUE "N".            01460000
014700         88  WKS-WAL-ENCONTRADA          VALUE "Y".               01470000
014800     02  WKS-SW-ORD-ENCONTRADA    PIC X(01) VALUE "N".            01480000
014900         88  WKS-ORD-ENCONTRADA          VALUE "Y".               01490000
015000     02  FILLER                    PIC X(01) VALUE SPACES.        01500000
015100 01  WKS-FECHA.                                                   01510000
015200     02  WKS-DIA                   PIC 9(02) VALUE ZEROS.         01520000
015300     02  FILLER1                   PIC X(01) VALUE "/".           01530000
015400     02  WKS-MES                   PIC 9(02) VALUE ZEROS.         01540000
015500     02  FILLER2                   PIC X(01) VALUE "/".           01550000
015600     02  WKS-ANIO                  PIC 9(04) VALUE ZEROS.         01560000
015700 01  WKS-FECHA-ALFA REDEFINES WKS-FECHA                           01570000
015800                               PIC X(10).                         01580000
015900 01  WKS-FECHA-SISTEMA             PIC 9(06) VALUE ZEROS.         01590000
016000 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.             01600000
016100     02  WKS-FS-ANIO               PIC 9(02).                     01610000
016200     02  WKS-FS-MES                PIC 9(02).                     01620000
016300     02  WKS-FS-DIA                PIC 9(02).                     01630000
016400******************************************************************01640000
016500*                      VARIABLES PARA FILESTATUS                 *01650000
016600******************************************************************01660000
016700 01  FS-USRMAST                    PIC 9(02) VALUE ZEROS.         01670000
016800 01  FS-WALMAST                    PIC 9(02) VALUE ZEROS.         01680000
016900 01  FS-WALMNEW                    PIC 9(02) VALUE ZEROS.         01690000
017000 01  FS-ORDREQ                     PIC 9(02) VALUE ZEROS.         01700000
017100 01  FS-ORDFILE                    PIC 9(02) VALUE ZEROS.         01710000
017200 01  FS-TXNFILE                    PIC 9(02) VALUE ZEROS.         01720000
017300 01  FS-RCHZFILE                   PIC 9(02) VALUE ZEROS.         01730000
017400 01  FSE-USRMAST.                                                 01740000
017500     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01750000
017600     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01760000
017700     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01770000
017800     02  FILLER                    PIC X(02) VALUE SPACES.        01780000
017900 01  FSE-USRMAST-ALFA REDEFINES FSE-USRMAST                       01790000
018000                               PIC X(08).                         01800000
018100 01  FSE-WALMAST.                                                 01810000
018200     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01820000
018300     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01830000
018400     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01840000
018500     02  FILLER                    PIC X(02) VALUE SPACES.        01850000
018600 01  FSE-WALMNEW.                                                 01860000
018700     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01870000
018800     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01880000
018900     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01890000
019000     02  FILLER                    PIC X(02) VALUE SPACES.        01900000
019100 01  FSE-ORDREQ.                                                  01910000
019200     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01920000
019300     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01930000
019400     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01940000
019500     02  FILLER                    PIC X(02) VALUE SPACES.        01950000
019600 01  FSE-ORDFILE.                                                 01960000
019700     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 01970000
019800     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 01980000
019900     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 01990000
020000     02  FILLER                    PIC X(02) VALUE SPACES.        02000000
020100 01  FSE-TXNFILE.                                                 02010000
020200     02  FSE-RETURN                PIC S9(04) COMP-5 VALUE ZEROS. 02020000
020300     02  FSE-FUNCTION              PIC S9(04) COMP-5 VALUE ZEROS. 02030000
020400     02  FSE-FEEDBACK              PIC S9(04) COMP-5 VALUE ZEROS. 02040000
020500     02  FILLER                    PIC X(02) VALUE SPACES.        02050000
020600* ---> VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO  02060000
020700 01  PROGRAMA                      PIC X(08) VALUE SPACES.        02070000
020800 01  ARCHIVO                       PIC X(08) VALUE SPACES.        02080000
020900 01  ACCION                        PIC X(10) VALUE SPACES.        02090000
021000 01  LLAVE                         PIC X(32) VALUE SPACES.        02100000
021100******************************************************************02110000
021200*       ============ TABLAS EN MEMORIA ============              *02120000
021300******************************************************************02130000
021400 01  WKS-TABLAS-MAESTRAS.                                         02140000
021500*--> TABLA DE USUARIOS (CARGADA DE USRMAST, LLAVE ASCENDENTE)     02150000
021600     02  WKS-TABLA-USR OCCURS 1 TO 9999                           02160000
021700                       DEPENDING ON WKS-TABLA-USR-OCCURS          02170000
021800                       ASCENDING KEY WKS-USR-ID-TBL               02180000
021900                       INDEXED BY IDX-USR.                        02190000
022000         03  WKS-USR-ID-TBL        PIC 9(09).                     02200000
022100         03  WKS-USR-VERIFICADO    PIC X(01).                     02210000
022200*--> TABLA DE BILLETERAS (CARGADA DE WALMAST, LLAVE ASCENDENTE)   02220000
022300     02  WKS-TABLA-WAL OCCURS 1 TO 9999                           02230000
022400                       DEPENDING ON WKS-TABLA-WAL-OCCURS          02240000
022500                       ASCENDING KEY WKS-WAL-ID-TBL               02250000
022600                       INDEXED BY IDX-WAL.                        02260000
022700         03  WKS-WAL-ID-TBL        PIC 9(09).                     02270000
022800         03  WKS-WAL-DISPONIBLE    PIC S9(13)V99.                 02280000
022900         03  WKS-WAL-CONGELADO     PIC S9(13)V99.                 02290000
023000         03  WKS-WAL-LIBRO-MAYOR   PIC S9(13)V99.                 02300000
023100*--> TABLA DE ORDENES DEL LOTE (ORDEN DE LLEGADA, SIN LLAVE)      02310000
023200     02  WKS-TABLA-ORD OCCURS 1 TO 9999                           02320000
023300                       DEPENDING ON WKS-TABLA-ORD-OCCURS          02330000
023400                       INDEXED BY IDX-ORD IDX-ORD2.               02340000
023500         03  WKS-ORD-ID-TBL        PIC 9(09).                     02350000
023600         03  WKS-ORD-USR-TBL       PIC 9(09).                     02360000
023700         03  WKS-ORD-TIPO-TBL      PIC X(04).                     02370000
023800         03  WKS-ORD-ENERGIA-TBL   PIC S9(13)V99.                 02380000
023900         03  WKS-ORD-PRECIO-TBL    PIC S9(13)V99.                 02390000
024000         03  WKS-ORD-TOTAL-TBL     PIC S9(13)V99.                 02400000
024100         03  WKS-ORD-ESTADO-TBL    PIC X(09).                     02410000
024200*--> TABLA DE BILLETERAS NUEVAS (USUARIOS DEL MAESTRO QUE AUN NO  02420000
024300*    TIENEN BILLETERA; SIN LLAVE, SE CREAN EN ORDEN DE USRMAST Y  02430000
024400*    SE AGREGAN AL FINAL DE WALMNEW)                              02440000
024500     02  WKS-TABLA-WALN OCCURS 1 TO 9999                          02450000
024600                       DEPENDING ON WKS-TABLA-WALN-OCCURS         02460000
024700                       INDEXED BY IDX-WALN.                       02470000
024800         03  WKS-WALN-ID-TBL       PIC 9(09).                     02480000
024900     02  FILLER                    PIC X(04) VALUE SPACES.        02490000
025000******************************************************************02500000
025100 77  WKS-INDICE-AUX                PIC 9(06) COMP VALUE ZEROS.    02510000
025200 77  WKS-INDICE-MEJOR              PIC 9(06) COMP VALUE ZEROS.    02520000
025300 77  WKS-CANTIDAD-RESTANTE         PIC S9(13)V99 VALUE ZEROS.     02530000
025400 77  WKS-LIBRO-MAYOR-EXITOSO       PIC X(01) VALUE "S".           02540000
025500     88  LIBRO-MAYOR-OK                VALUE "S".                 02550000
025600     88  LIBRO-MAYOR-FALLO              VALUE "N".                02560000
025700******************************************************************02570000
025800 PROCEDURE DIVISION.                                              02580000
025900 100-SECCION-PRINCIPAL SECTION.                                   02590000
026000     PERFORM 100-ABRIR-VALIDAR-DATASETS                           02600000
026100     PERFORM 110-VERIFICAR-INTEGRIDAD-FS                          02610000
026200     PERFORM 200-CARGAR-TABLAS-MAESTRAS                           02620000
026300     PERFORM 300-PROCESAR-SOLICITUDES-ORDEN                       02630000
026400     PERFORM 400-CASAR-ORDENES                                    02640000
026500     PERFORM 900-ESCRIBIR-ORDENES-FINALES                         02650000
026600     PERFORM 910-REGRABAR-MAESTRO-BILLETERA                       02660000
026700     PERFORM 920-REGRABAR-BILLETERAS-NUEVAS                       02670000
026800     PERFORM 800-ESTADISTICAS-LOTE                                02680000
026900     PERFORM XXX-CIERRA-ARCHIVOS                                  02690000
027000     STOP RUN.                                                    02700000
027100 100-SECCION-PRINCIPAL-E. EXIT.                                   02710000
027200                                                                  02720000
027300 100-ABRIR-VALIDAR-DATASETS SECTION.                              02730000
027400     MOVE "RTE31000" TO PROGRAMA                                  02740000
027500     ACCEPT WKS-FECHA-SISTEMA FROM DATE                           02750000
027600* SOL-00633 -- SE ARMA LA FECHA LEGIBLE DEL PROCESO PARA EL       02760000
027700* ENCABEZADO DE ESTADISTICAS DEL LOTE (VER 800-ESTADISTICAS-LOTE).02770000
027800     MOVE WKS-FS-DIA  TO WKS-DIA                                  02780000
027900     MOVE WKS-FS-MES  TO WKS-MES                                  02790000
028000     IF WKS-FS-ANIO < 50                                          02800000
028100        COMPUTE WKS-ANIO = 2000 + WKS-FS-ANIO                     02810000
028200     ELSE                                                         02820000
028300        COMPUTE WKS-ANIO = 1900 + WKS-FS-ANIO                     02830000
028400     END-IF                                                       02840000
028500     OPEN INPUT  USRMAST                                          02850000
028600     OPEN INPUT  WALMAST                                          02860000
028700     OPEN INPUT  ORDREQ                                           02870000
028800     OPEN OUTPUT WALMNEW                                          02880000
028900     OPEN OUTPUT ORDFILE                                          02890000
029000     OPEN OUTPUT TXNFILE                                          02900000
029100     OPEN OUTPUT RCHZFILE.                                        02910000
029200 100-ABRIR-VALIDAR-DATASETS-E. EXIT.                              02920000
029300                                                                  02930000
029400 110-VERIFICAR-INTEGRIDAD-FS SECTION.                             02940000
029500     IF (FS-USRMAST = 0) AND (FS-WALMAST  = 0) AND                02950000
029600        (FS-WALMNEW = 0) AND (FS-ORDREQ   = 0) AND                02960000
029700        (FS-ORDFILE = 0) AND (FS-TXNFILE  = 0) AND                02970000
029800        (FS-RCHZFILE = 0)                                         02980000
029900        DISPLAY "********************************************"    02990000
030000        UPON CONSOLE                                              03000000
030100        DISPLAY "*   >>> APERTURA DE ARCHIVOS E/S OK <<<     *"   03010000
030200        UPON CONSOLE                                              03020000
030300        DISPLAY "********************************************"    03030000
030400        UPON CONSOLE                                              03040000
030500     ELSE                                                         03050000
030600        MOVE "OPEN"     TO ACCION                                 03060000
030700        MOVE SPACES     TO LLAVE                                  03070000
030800        MOVE "RTE31000" TO ARCHIVO                                03080000
030900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION,          03090000
031000                              LLAVE, FS-USRMAST, FSE-USRMAST      03100000
031100        MOVE 91 TO RETURN-CODE                                    03110000
031200        DISPLAY "  >>> ALGO SALIO MAL ABRIENDO ARCHIVOS <<<"      03120000
031300        UPON CONSOLE                                              03130000
031400* SOL-00633 -- SE MUESTRA EL FILE STATUS EN SU VISTA ALFA PORQUE  03140000
031500* ES MAS LEGIBLE PARA EL OPERADOR QUE EL VALOR NUMERICO CRUDO.    03150000
031600        DISPLAY "  FSE-USRMAST (ALFA) = " FSE-USRMAST-ALFA        03160000
031700        UPON CONSOLE                                              03170000
031800        PERFORM XXX-CIERRA-ARCHIVOS                               03180000
031900        STOP RUN                                                  03190000
032000     END-IF.                                                      03200000
032100 110-VERIFICAR-INTEGRIDAD-FS-E. EXIT.                             03210000
032200                                                                  03220000
032300 200-CARGAR-TABLAS-MAESTRAS SECTION.                              03230000
032400     PERFORM 210-CARGAR-USUARIOS                                  03240000
032500     PERFORM 220-CARGAR-BILLETERAS                                03250000
032600     PERFORM 230-CREAR-BILLETERAS-NUEVAS.                         03260000
032700 200-CARGAR-TABLAS-MAESTRAS-E. EXIT.                              03270000
032800                                                                  03280000
032900 210-CARGAR-USUARIOS SECTION.                                     03290000
033000     MOVE "NO" TO WKS-FIN-CARGA                                   03300000
033100     READ USRMAST                                                 03310000
033200          AT END MOVE "SI" TO WKS-FIN-CARGA                       03320000
033300     END-READ                                                     03330000
033400     PERFORM 215-LEER-USUARIO-SIGUIENTE                           03340000
033500        UNTIL WKS-FIN-CARGA = "SI".                               03350000
033600 210-CARGAR-USUARIOS-E. EXIT.                                     03360000
033700                                                                  03370000
033800 215-LEER-USUARIO-SIGUIENTE SECTION.                              03380000
033900     ADD 1 TO WKS-TABLA-USR-OCCURS                                03390000
034000     SET IDX-USR TO WKS-TABLA-USR-OCCURS                          03400000
034100     MOVE USR-NUMERO-CUENTA   TO WKS-USR-ID-TBL(IDX-USR)          03410000
034200     MOVE USR-FLG-VERIFICADO  TO WKS-USR-VERIFICADO(IDX-USR)      03420000
034300     READ USRMAST                                                 03430000
034400          AT END MOVE "SI" TO WKS-FIN-CARGA                       03440000
034500     END-READ.                                                    03450000
034600 215-LEER-USUARIO-SIGUIENTE-E. EXIT.                              03460000
034700                                                                  03470000
034800 220-CARGAR-BILLETERAS SECTION.                                   03480000
034900     MOVE "NO" TO WKS-FIN-CARGA                                   03490000
035000     READ WALMAST                                                 03500000
035100          AT END MOVE "SI" TO WKS-FIN-CARGA                       03510000
035200     END-READ                                                     03520000
035300     PERFORM 225-LEER-BILLETERA-SIGUIENTE                         03530000
035400        UNTIL WKS-FIN-CARGA = "SI".                               03540000
035500 220-CARGAR-BILLETERAS-E. EXIT.                                   03550000
035600                                                                  03560000
035700 225-LEER-BILLETERA-SIGUIENTE SECTION.                            03570000
035800     ADD 1 TO WKS-TABLA-WAL-OCCURS                                03580000
035900     SET IDX-WAL TO WKS-TABLA-WAL-OCCURS                          03590000
036000     MOVE WAL-NUMERO-CUENTA     TO WKS-WAL-ID-TBL(IDX-WAL)        03600000
036100     MOVE WAL-SALDO-DISPONIBLE  TO WKS-WAL-DISPONIBLE(IDX-WAL)    03610000
036200     MOVE WAL-SALDO-CONGELADO   TO WKS-WAL-CONGELADO(IDX-WAL)     03620000
036300     MOVE WAL-SALDO-LIBRO-MAYOR TO WKS-WAL-LIBRO-MAYOR(IDX-WAL)   03630000
036400     READ WALMAST                                                 03640000
036500          AT END MOVE "SI" TO WKS-FIN-CARGA                       03650000
036600     END-READ.                                                    03660000
036700 225-LEER-BILLETERA-SIGUIENTE-E. EXIT.                            03670000
036800                                                                  03680000
036900 230-CREAR-BILLETERAS-NUEVAS SECTION.                             03690000
037000* SOL-00633 -- W4: UN USUARIO VERIFICADO O NO PUEDE LLEGAR AL     03700000
037100* LOTE SIN BILLETERA TODAVIA (ALTA RECIENTE).  SE RECORRE LA      03710000
037200* TABLA DE USUARIOS Y SE DETECTA A LOS QUE NO TIENEN BILLETERA    03720000
037300* EN WKS-TABLA-WAL PARA DARLES UNA CON LOS TRES SALDOS EN CERO.   03730000
037400     SET IDX-USR TO 1                                             03740000
037500     PERFORM 235-EVALUAR-USUARIO-SIN-BILLETERA                    03750000
037600        WKS-TABLA-USR-OCCURS TIMES.                               03760000
037700 230-CREAR-BILLETERAS-NUEVAS-E. EXIT.                             03770000
037800                                                                  03780000
037900 235-EVALUAR-USUARIO-SIN-BILLETERA SECTION.                       03790000
038000     SET IDX-WAL TO 1                                             03800000
038100     MOVE "N" TO WKS-SW-WAL-ENCONTRADA                            03810000
038200     SEARCH ALL WKS-TABLA-WAL                                     03820000
038300        WHEN WKS-WAL-ID-TBL(IDX-WAL) = WKS-USR-ID-TBL(IDX-USR)    03830000
038400           SET WKS-WAL-ENCONTRADA TO TRUE                         03840000
038500     END-SEARCH                                                   03850000
038600     IF NOT WKS-WAL-ENCONTRADA                                    03860000
038700        ADD 1 TO WKS-TABLA-WALN-OCCURS                            03870000
038800        SET IDX-WALN TO WKS-TABLA-WALN-OCCURS                     03880000
038900        MOVE WKS-USR-ID-TBL(IDX-USR) TO WKS-WALN-ID-TBL(IDX-WALN) 03890000
039000        ADD 1 TO WKS-WAL-NUEVAS-CREADAS                           03900000
039100     END-IF                                                       03910000
039200     SET IDX-USR UP BY 1.                                         03920000
039300 235-EVALUAR-USUARIO-SIN-BILLETERA-E. EXIT.                       03930000
039400                                                                  03940000
039500 300-PROCESAR-SOLICITUDES-ORDEN SECTION.                          03950000
039600     MOVE "NO" TO WKS-FIN-ORDREQ                                  03960000
039700     READ ORDREQ                                                  03970000
039800          AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE               03980000
039900     END-READ                                                     03990000
040000     PERFORM 305-LEER-SOLICITUD-SIGUIENTE                         04000000
040100        UNTIL NO-HAY-MAS-SOLICITUDES.                             04010000
040200 300-PROCESAR-SOLICITUDES-ORDEN-E. EXIT.                          04020000
040300                                                                  04030000
040400 305-LEER-SOLICITUD-SIGUIENTE SECTION.                            04040000
040500     ADD 1 TO WKS-ORD-LEIDAS                                      04050000
040600     IF ORD-ESTADO IN REG-SOLICITUD-ORDEN = "CANCELLED"           04060000
040700        PERFORM 600-CANCELAR-ORDEN-PENDIENTE                      04070000
040800     ELSE                                                         04080000
040900        PERFORM 310-VALIDAR-SOLICITUD                             04090000
041000     END-IF                                                       04100000
041100     READ ORDREQ                                                  04110000
041200          AT END SET NO-HAY-MAS-SOLICITUDES TO TRUE               04120000
041300     END-READ.                                                    04130000
041400 305-LEER-SOLICITUD-SIGUIENTE-E. EXIT.                            04140000
041500                                                                  04150000
041600 310-VALIDAR-SOLICITUD SECTION.                                   04160000
041700     SET IDX-USR TO 1                                             04170000
041800     MOVE "N" TO WKS-SW-USR-ENCONTRADO                            04180000
041900     SEARCH ALL WKS-TABLA-USR                                     04190000
042000        WHEN WKS-USR-ID-TBL(IDX-USR) =                            04200000
042100             ORD-NUMERO-CUENTA IN REG-SOLICITUD-ORDEN             04210000
042200           SET WKS-USR-ENCONTRADO TO TRUE                         04220000
042300     END-SEARCH                                                   04230000
042400     SET IDX-WAL TO 1                                             04240000
042500     MOVE "N" TO WKS-SW-WAL-ENCONTRADA                            04250000
042600     SEARCH ALL WKS-TABLA-WAL                                     04260000
042700        WHEN WKS-WAL-ID-TBL(IDX-WAL) =                            04270000
042800             ORD-NUMERO-CUENTA IN REG-SOLICITUD-ORDEN             04280000
042900           SET WKS-WAL-ENCONTRADA TO TRUE                         04290000
043000     END-SEARCH                                                   04300000
043100     IF NOT WKS-USR-ENCONTRADO                                    04310000
043200        MOVE "USUARIO NO EXISTE"          TO RCHZ-MOTIVO          04320000
043300        PERFORM 350-ESCRIBIR-RECHAZO                              04330000
043400     ELSE IF WKS-USR-VERIFICADO(IDX-USR) NOT = "Y"                04340000
043500        MOVE "USUARIO NO VERIFICADO"      TO RCHZ-MOTIVO          04350000
043600        PERFORM 350-ESCRIBIR-RECHAZO                              04360000
043700     ELSE IF NOT WKS-WAL-ENCONTRADA                               04370000
043800        MOVE "BILLETERA NO EXISTE"        TO RCHZ-MOTIVO          04380000
043900        PERFORM 350-ESCRIBIR-RECHAZO                              04390000
044000     ELSE                                                         04400000
044100        PERFORM 320-CALCULAR-TOTAL-ORDEN                          04410000
044200        IF ORD-TIPO IN REG-SOLICITUD-ORDEN = "BUY "               04420000
044300           PERFORM 330-CONGELAR-FONDOS-COMPRA                     04430000
044400        ELSE                                                      04440000
044500           PERFORM 340-ESCRIBIR-ORDEN-PENDIENTE                   04450000
044600        END-IF                                                    04460000
044700     END-IF.                                                      04470000
044800 310-VALIDAR-SOLICITUD-E. EXIT.                                   04480000
044900                                                                  04490000
045000 320-CALCULAR-TOTAL-ORDEN SECTION.                                04500000
045100* SOL-00441 -- T1: MONTO = ENERGIA X PRECIO, REDONDEO HALF-UP.    04510000
045200     COMPUTE ORD-MONTO-TOTAL IN REG-SOLICITUD-ORDEN ROUNDED =     04520000
045300        ORD-CANTIDAD-ENERGIA IN REG-SOLICITUD-ORDEN *             04530000
045400        ORD-PRECIO-UNITARIO  IN REG-SOLICITUD-ORDEN.              04540000
045500 320-CALCULAR-TOTAL-ORDEN-E. EXIT.                                04550000
045600                                                                  04560000
045700 330-CONGELAR-FONDOS-COMPRA SECTION.                              04570000
045800     IF WKS-WAL-DISPONIBLE(IDX-WAL) >=                            04580000
045900        ORD-MONTO-TOTAL IN REG-SOLICITUD-ORDEN                    04590000
046000        SUBTRACT ORD-MONTO-TOTAL IN REG-SOLICITUD-ORDEN FROM      04600000
046100                 WKS-WAL-DISPONIBLE(IDX-WAL)                      04610000
046200        ADD      ORD-MONTO-TOTAL IN REG-SOLICITUD-ORDEN TO        04620000
046300                 WKS-WAL-CONGELADO(IDX-WAL)                       04630000
046400        PERFORM 340-ESCRIBIR-ORDEN-PENDIENTE                      04640000
046500     ELSE                                                         04650000
046600        MOVE "SALDO DISPONIBLE INSUFICIENTE" TO RCHZ-MOTIVO       04660000
046700        PERFORM 350-ESCRIBIR-RECHAZO                              04670000
046800     END-IF.                                                      04680000
046900 330-CONGELAR-FONDOS-COMPRA-E. EXIT.                              04690000
047000                                                                  04700000
047100 340-ESCRIBIR-ORDEN-PENDIENTE SECTION.                            04710000
047200     ADD 1 TO WKS-TABLA-ORD-OCCURS                                04720000
047300     SET IDX-ORD TO WKS-TABLA-ORD-OCCURS                          04730000
047400     ADD 1 TO WKS-SIGUIENTE-ID-ORD                                04740000
047500     MOVE WKS-SIGUIENTE-ID-ORD TO WKS-ORD-ID-TBL(IDX-ORD)         04750000
047600     MOVE ORD-NUMERO-CUENTA  IN REG-SOLICITUD-ORDEN TO            04760000
047700                                WKS-ORD-USR-TBL(IDX-ORD)          04770000
047800     MOVE ORD-TIPO           IN REG-SOLICITUD-ORDEN TO            04780000
047900                                WKS-ORD-TIPO-TBL(IDX-ORD)         04790000
048000     MOVE ORD-CANTIDAD-ENERGIA IN REG-SOLICITUD-ORDEN TO          04800000
048100                                WKS-ORD-ENERGIA-TBL(IDX-ORD)      04810000
048200     MOVE ORD-PRECIO-UNITARIO IN REG-SOLICITUD-ORDEN TO           04820000
048300                                WKS-ORD-PRECIO-TBL(IDX-ORD)       04830000
048400     MOVE ORD-MONTO-TOTAL    IN REG-SOLICITUD-ORDEN TO            04840000
048500                                WKS-ORD-TOTAL-TBL(IDX-ORD)        04850000
048600     MOVE "PENDING  "                              TO             04860000
048700                                WKS-ORD-ESTADO-TBL(IDX-ORD)       04870000
048800     ADD 1 TO WKS-ORD-ACEPTADAS.                                  04880000
048900 340-ESCRIBIR-ORDEN-PENDIENTE-E. EXIT.                            04890000
049000                                                                  04900000
049100 350-ESCRIBIR-RECHAZO SECTION.                                    04910000
049200     MOVE "ORDREQ  "                        TO RCHZ-LOTE-ORIGEN   04920000
049300     MOVE ORD-NUMERO-CUENTA IN REG-SOLICITUD-ORDEN TO RCHZ-LLAVE  04930000
049400     WRITE REG-RECHAZO                                            04940000
049500     ADD 1 TO WKS-ORD-RECHAZADAS.                                 04950000
049600 350-ESCRIBIR-RECHAZO-E. EXIT.                                    04960000
049700                                                                  04970000
049800 400-CASAR-ORDENES SECTION.                                       04980000
049900* SOL-00448 -- T4: CASA CADA VENTA PENDIENTE CONTRA LA PRIMERA    04990000
050000* COMPRA PENDIENTE ELEGIBLE (PRECIO MENOR O IGUAL, ORDEN DE       05000000
050100* LLEGADA ASCENDENTE).                                            05010000
050200     SET IDX-ORD TO 1                                             05020000
050300     PERFORM 405-EVALUAR-ORDEN-VENTA                              05030000
050400        WKS-TABLA-ORD-OCCURS TIMES.                               05040000
050500 400-CASAR-ORDENES-E. EXIT.                                       05050000
050600                                                                  05060000
050700 405-EVALUAR-ORDEN-VENTA SECTION.                                 05070000
050800     IF WKS-ORD-TIPO-TBL(IDX-ORD) = "SELL" AND                    05080000
050900        WKS-ORD-ESTADO-TBL(IDX-ORD) = "PENDING  "                 05090000
051000        PERFORM 410-BUSCAR-COMPRA-ELEGIBLE                        05100000
051100        IF WKS-INDICE-MEJOR NOT = ZERO                            05110000
051200           PERFORM 420-DIVIDIR-SALDO-COMPRA                       05120000
051300           MOVE "MATCHED  " TO WKS-ORD-ESTADO-TBL(IDX-ORD)        05130000
051400           MOVE "MATCHED  " TO                                    05140000
051500                       WKS-ORD-ESTADO-TBL(WKS-INDICE-MEJOR)       05150000
051600           PERFORM 500-EJECUTAR-TRANSACCION                       05160000
051700        END-IF                                                    05170000
051800     END-IF                                                       05180000
051900     SET IDX-ORD UP BY 1.                                         05190000
052000 405-EVALUAR-ORDEN-VENTA-E. EXIT.                                 05200000
052100                                                                  05210000
052200 410-BUSCAR-COMPRA-ELEGIBLE SECTION.                              05220000
052300     MOVE ZERO TO WKS-INDICE-MEJOR                                05230000
052400     SET IDX-ORD2 TO 1                                            05240000
052500     PERFORM 415-EVALUAR-COMPRA-CANDIDATA                         05250000
052600        WKS-TABLA-ORD-OCCURS TIMES.                               05260000
052700 410-BUSCAR-COMPRA-ELEGIBLE-E. EXIT.                              05270000
052800                                                                  05280000
052900 415-EVALUAR-COMPRA-CANDIDATA SECTION.                            05290000
053000     IF WKS-ORD-TIPO-TBL(IDX-ORD2) = "BUY " AND                   05300000
053100        WKS-ORD-ESTADO-TBL(IDX-ORD2) = "PENDING  " AND            05310000
053200        WKS-ORD-PRECIO-TBL(IDX-ORD2) <=                           05320000
053300           WKS-ORD-PRECIO-TBL(IDX-ORD) AND                        05330000
053400        WKS-ORD-ENERGIA-TBL(IDX-ORD2) >=                          05340000
053500           WKS-ORD-ENERGIA-TBL(IDX-ORD)                           05350000
053600        IF WKS-INDICE-MEJOR = ZERO OR                             05360000
053700           WKS-ORD-PRECIO-TBL(IDX-ORD2) <                         05370000
053800           WKS-ORD-PRECIO-TBL(WKS-INDICE-MEJOR)                   05380000
053900           SET WKS-INDICE-MEJOR TO IDX-ORD2                       05390000
054000        END-IF                                                    05400000
054100     END-IF                                                       05410000
054200     SET IDX-ORD2 UP BY 1.                                        05420000
054300 415-EVALUAR-COMPRA-CANDIDATA-E. EXIT.                            05430000
054400                                                                  05440000
054500 420-DIVIDIR-SALDO-COMPRA SECTION.                                05450000
054600* SOL-00504 -- T5: RELLENO PARCIAL DE LA COMPRA.                  05460000
054700     IF WKS-ORD-ENERGIA-TBL(WKS-INDICE-MEJOR) >                   05470000
054800        WKS-ORD-ENERGIA-TBL(IDX-ORD)                              05480000
054900        COMPUTE WKS-CANTIDAD-RESTANTE =                           05490000
055000           WKS-ORD-ENERGIA-TBL(WKS-INDICE-MEJOR) -                05500000
055100           WKS-ORD-ENERGIA-TBL(IDX-ORD)                           05510000
055200        ADD 1 TO WKS-TABLA-ORD-OCCURS                             05520000
055300        SET IDX-ORD2 TO WKS-TABLA-ORD-OCCURS                      05530000
055400        ADD 1 TO WKS-SIGUIENTE-ID-ORD                             05540000
055500        MOVE WKS-SIGUIENTE-ID-ORD TO WKS-ORD-ID-TBL(IDX-ORD2)     05550000
055600        MOVE WKS-ORD-USR-TBL(WKS-INDICE-MEJOR) TO                 05560000
055700                                WKS-ORD-USR-TBL(IDX-ORD2)         05570000
055800        MOVE "BUY "             TO WKS-ORD-TIPO-TBL(IDX-ORD2)     05580000
055900        MOVE WKS-CANTIDAD-RESTANTE TO                             05590000
056000                                WKS-ORD-ENERGIA-TBL(IDX-ORD2)     05600000
056100        MOVE WKS-ORD-PRECIO-TBL(WKS-INDICE-MEJOR) TO              05610000
056200                                WKS-ORD-PRECIO-TBL(IDX-ORD2)      05620000
056300        COMPUTE WKS-ORD-TOTAL-TBL(IDX-ORD2) ROUNDED =             05630000
056400           WKS-CANTIDAD-RESTANTE *                                05640000
056500           WKS-ORD-PRECIO-TBL(WKS-INDICE-MEJOR)                   05650000
056600        MOVE "PENDING  "        TO WKS-ORD-ESTADO-TBL(IDX-ORD2)   05660000
056700        MOVE WKS-ORD-ENERGIA-TBL(IDX-ORD) TO                      05670000
056800                            WKS-ORD-ENERGIA-TBL(WKS-INDICE-MEJOR) 05680000
056900        COMPUTE WKS-ORD-TOTAL-TBL(WKS-INDICE-MEJOR) ROUNDED =     05690000
057000           WKS-ORD-ENERGIA-TBL(IDX-ORD) *                         05700000
057100           WKS-ORD-PRECIO-TBL(WKS-INDICE-MEJOR)                   05710000
057200     END-IF.                                                      05720000
057300 420-DIVIDIR-SALDO-COMPRA-E. EXIT.                                05730000
057400                                                                  05740000
057500 500-EJECUTAR-TRANSACCION SECTION.                                05750000
057600     MOVE "EXECUTING" TO WKS-ORD-ESTADO-TBL(IDX-ORD)              05760000
057700     ADD 1 TO WKS-SIGUIENTE-ID-TXN                                05770000
057800     MOVE WKS-SIGUIENTE-ID-TXN        TO                          05780000
057900                                 TXN-NUMERO-TRANSACCION           05790000
058000     MOVE WKS-ORD-USR-TBL(WKS-INDICE-MEJOR) TO                    05800000
058100                                 TXN-NUMERO-COMPRADOR             05810000
058200     MOVE WKS-ORD-USR-TBL(IDX-ORD)    TO TXN-NUMERO-VENDEDOR      05820000
058300     MOVE WKS-ORD-ENERGIA-TBL(IDX-ORD) TO TXN-CANTIDAD-ENERGIA    05830000
058400     MOVE WKS-ORD-PRECIO-TBL(IDX-ORD) TO TXN-PRECIO-UNITARIO      05840000
058500     MOVE WKS-ORD-TOTAL-TBL(IDX-ORD)  TO TXN-MONTO-TOTAL          05850000
058600     SET TXN-EST-CREADA TO TRUE                                   05860000
058700     PERFORM 510-APLICAR-MOVIMIENTO-FONDOS                        05870000
058800     PERFORM 520-REGISTRAR-LIBRO-EXTERNO                          05880000
058900     IF LIBRO-MAYOR-OK                                            05890000
059000        SET TXN-EST-COMPLETA TO TRUE                              05900000
059100        MOVE "COMPLETED" TO WKS-ORD-ESTADO-TBL(IDX-ORD)           05910000
059200        MOVE "COMPLETED" TO WKS-ORD-ESTADO-TBL(WKS-INDICE-MEJOR)  05920000
059300        ADD 1 TO WKS-TXN-COMPLETAS                                05930000
059400        ADD TXN-CANTIDAD-ENERGIA TO WKS-TOTAL-ENERGIA-TXN         05940000
059500        ADD TXN-MONTO-TOTAL      TO WKS-TOTAL-MONTO-TXN           05950000
059600     ELSE                                                         05960000
059700        SET TXN-EST-FALLIDA TO TRUE                               05970000
059800        PERFORM 530-REVERSAR-MOVIMIENTO-FONDOS                    05980000
059900        ADD 1 TO WKS-TXN-FALLIDAS                                 05990000
060000     END-IF                                                       06000000
060100     WRITE REG-TRANSACCION.                                       06010000
060200 500-EJECUTAR-TRANSACCION-E. EXIT.                                06020000
060300                                                                  06030000
060400 510-APLICAR-MOVIMIENTO-FONDOS SECTION.                           06040000
060500* SOL-00448 -- T6: EL VENDEDOR RECIBE EL MONTO EN DISPONIBLE, AL  06050000
060600* COMPRADOR SE LE DESCUENTA EL MONTO DE SU SALDO CONGELADO.       06060000
060700     SET IDX-WAL TO 1                                             06070000
060800     SEARCH ALL WKS-TABLA-WAL                                     06080000
060900        WHEN WKS-WAL-ID-TBL(IDX-WAL) = TXN-NUMERO-VENDEDOR        06090000
061000           ADD TXN-MONTO-TOTAL TO WKS-WAL-DISPONIBLE(IDX-WAL)     06100000
061100     END-SEARCH                                                   06110000
061200     SET IDX-WAL TO 1                                             06120000
061300     SEARCH ALL WKS-TABLA-WAL                                     06130000
061400        WHEN WKS-WAL-ID-TBL(IDX-WAL) = TXN-NUMERO-COMPRADOR       06140000
061500           SUBTRACT TXN-MONTO-TOTAL FROM                          06150000
061600                    WKS-WAL-CONGELADO(IDX-WAL)                    06160000
061700     END-SEARCH.                                                  06170000
061800 510-APLICAR-MOVIMIENTO-FONDOS-E. EXIT.                           06180000
061900                                                                  06190000
062000 520-REGISTRAR-LIBRO-EXTERNO SECTION.                             06200000
062100* EL REGISTRO AL LIBRO MAYOR EXTERNO ES UN SERVICIO EXTERNO A     06210000
062200* ESTE LOTE (VER NOTAS DE ALCANCE); SE ASUME EXITOSO SALVO QUE    06220000
062300* LA CONCILIACION DEVUELVA UNA LLAVE DE TRANSACCION EN CERO.      06230000
062400     SET LIBRO-MAYOR-OK TO TRUE                                   06240000
062500     IF TXN-NUMERO-TRANSACCION = ZERO                             06250000
062600        SET LIBRO-MAYOR-FALLO TO TRUE                             06260000
062700     END-IF.                                                      06270000
062800 520-REGISTRAR-LIBRO-EXTERNO-E. EXIT.                             06280000
062900                                                                  06290000
063000 530-REVERSAR-MOVIMIENTO-FONDOS SECTION.                          06300000
063100     SET IDX-WAL TO 1                                             06310000
063200     SEARCH ALL WKS-TABLA-WAL                                     06320000
063300        WHEN WKS-WAL-ID-TBL(IDX-WAL) = TXN-NUMERO-VENDEDOR        06330000
063400           SUBTRACT TXN-MONTO-TOTAL FROM                          06340000
063500                    WKS-WAL-DISPONIBLE(IDX-WAL)                   06350000
063600     END-SEARCH                                                   06360000
063700     SET IDX-WAL TO 1                                             06370000
063800     SEARCH ALL WKS-TABLA-WAL                                     06380000
063900        WHEN WKS-WAL-ID-TBL(IDX-WAL) = TXN-NUMERO-COMPRADOR       06390000
064000           ADD TXN-MONTO-TOTAL TO WKS-WAL-CONGELADO(IDX-WAL)      06400000
064100     END-SEARCH.                                                  06410000
064200 530-REVERSAR-MOVIMIENTO-FONDOS-E. EXIT.                          06420000
064300                                                                  06430000
064400 600-CANCELAR-ORDEN-PENDIENTE SECTION.                            06440000
064500* SOL-00455 -- T7: SOLO SE CANCELAN ORDENES PENDIENTES; SI ES     06450000
064600* DE COMPRA SE DESCONGELA EL TOTAL HACIA EL SALDO DISPONIBLE.     06460000
064700     MOVE "N" TO WKS-SW-ORD-ENCONTRADA                            06470000
064800     SET IDX-ORD TO 1                                             06480000
064900     PERFORM 605-BUSCAR-ORDEN-CANCELAR                            06490000
065000        WKS-TABLA-ORD-OCCURS TIMES                                06500000
065100     IF NOT WKS-ORD-ENCONTRADA                                    06510000
065200        MOVE "ORDEN NO EXISTE O NO ESTA PENDIENTE" TO RCHZ-MOTIVO 06520000
065300        PERFORM 350-ESCRIBIR-RECHAZO                              06530000
065400     END-IF.                                                      06540000
065500 600-CANCELAR-ORDEN-PENDIENTE-E. EXIT.                            06550000
065600                                                                  06560000
065700 605-BUSCAR-ORDEN-CANCELAR SECTION.                               06570000
065800     IF WKS-ORD-ID-TBL(IDX-ORD) =                                 06580000
065900        ORD-NUMERO-ORDEN IN REG-SOLICITUD-ORDEN AND               06590000
066000        WKS-ORD-ESTADO-TBL(IDX-ORD) = "PENDING  "                 06600000
066100        SET WKS-ORD-ENCONTRADA TO TRUE                            06610000
066200        IF WKS-ORD-TIPO-TBL(IDX-ORD) = "BUY "                     06620000
066300           SET IDX-WAL TO 1                                       06630000
066400           SEARCH ALL WKS-TABLA-WAL                               06640000
066500              WHEN WKS-WAL-ID-TBL(IDX-WAL) =                      06650000
066600                   WKS-ORD-USR-TBL(IDX-ORD)                       06660000
066700                 ADD WKS-ORD-TOTAL-TBL(IDX-ORD) TO                06670000
066800                     WKS-WAL-DISPONIBLE(IDX-WAL)                  06680000
066900                 SUBTRACT WKS-ORD-TOTAL-TBL(IDX-ORD) FROM         06690000
067000                          WKS-WAL-CONGELADO(IDX-WAL)              06700000
067100           END-SEARCH                                             06710000
067200        END-IF                                                    06720000
067300        MOVE "CANCELLED" TO WKS-ORD-ESTADO-TBL(IDX-ORD)           06730000
067400        ADD 1 TO WKS-ORD-CANCELADAS                               06740000
067500     END-IF                                                       06750000
067600     SET IDX-ORD UP BY 1.                                         06760000
067700 605-BUSCAR-ORDEN-CANCELAR-E. EXIT.                               06770000
067800                                                                  06780000
067900 800-ESTADISTICAS-LOTE SECTION.                                   06790000
068000     DISPLAY "**********************************************"     06800000
068100     DISPLAY "*         ESTADISTICAS DEL LOTE RTE31000      *"    06810000
068200     DISPLAY "**********************************************"     06820000
068300     DISPLAY " > FECHA DEL PROCESO       : " WKS-FECHA-ALFA       06830000
068400     DISPLAY " > SOLICITUDES LEIDAS      : " WKS-ORD-LEIDAS       06840000
068500     DISPLAY " > ORDENES ACEPTADAS       : " WKS-ORD-ACEPTADAS    06850000
068600     DISPLAY " > ORDENES RECHAZADAS      : " WKS-ORD-RECHAZADAS   06860000
068700     DISPLAY " > ORDENES CANCELADAS      : " WKS-ORD-CANCELADAS   06870000
068800     DISPLAY " > TRANSACCIONES COMPLETAS : " WKS-TXN-COMPLETAS    06880000
068900     DISPLAY " > TRANSACCIONES FALLIDAS  : " WKS-TXN-FALLIDAS     06890000
069000     DISPLAY " > ENERGIA TOTAL NEGOCIADA : "                      06900000
069100                                      WKS-TOTAL-ENERGIA-TXN       06910000
069200     DISPLAY " > MONTO TOTAL NEGOCIADO   : " WKS-TOTAL-MONTO-TXN  06920000
069300     DISPLAY " > BILLETERAS NUEVAS       : " WKS-WAL-NUEVAS-CREADA06930000
069400     DISPLAY " > BAJAS DE BILLETERA NEGADAS: "                    06940000
069500                                      WKS-WAL-RECHAZOS-BAJA       06950000
069600     DISPLAY "**********************************************".    06960000
069700 800-ESTADISTICAS-LOTE-E. EXIT.                                   06970000
069800                                                                  06980000
069900 900-ESCRIBIR-ORDENES-FINALES SECTION.                            06990000
070000     SET IDX-ORD TO 1                                             07000000
070100     PERFORM 905-ESCRIBIR-UNA-ORDEN                               07010000
070200        WKS-TABLA-ORD-OCCURS TIMES.                               07020000
070300 900-ESCRIBIR-ORDENES-FINALES-E. EXIT.                            07030000
070400                                                                  07040000
070500 905-ESCRIBIR-UNA-ORDEN SECTION.                                  07050000
070600     MOVE WKS-ORD-ID-TBL(IDX-ORD)      TO ORD-NUMERO-ORDEN        07060000
070700     MOVE WKS-ORD-USR-TBL(IDX-ORD)     TO ORD-NUMERO-CUENTA       07070000
070800     MOVE WKS-ORD-TIPO-TBL(IDX-ORD)    TO ORD-TIPO                07080000
070900     MOVE WKS-ORD-ENERGIA-TBL(IDX-ORD) TO ORD-CANTIDAD-ENERGIA    07090000
071000     MOVE WKS-ORD-PRECIO-TBL(IDX-ORD)  TO ORD-PRECIO-UNITARIO     07100000
071100     MOVE WKS-ORD-TOTAL-TBL(IDX-ORD)   TO ORD-MONTO-TOTAL         07110000
071200     MOVE WKS-ORD-ESTADO-TBL(IDX-ORD)  TO ORD-ESTADO              07120000
071300     WRITE REG-ORDEN                                              07130000
071400     SET IDX-ORD UP BY 1.                                         07140000
071500 905-ESCRIBIR-UNA-ORDEN-E. EXIT.                                  07150000
071600                                                                  07160000
071700 910-REGRABAR-MAESTRO-BILLETERA SECTION.                          07170000
071800     SET IDX-WAL TO 1                                             07180000
071900     PERFORM 915-REGRABAR-UNA-BILLETERA                           07190000
072000        WKS-TABLA-WAL-OCCURS TIMES.                               07200000
072100 910-REGRABAR-MAESTRO-BILLETERA-E. EXIT.                          07210000
072200                                                                  07220000
072300 915-REGRABAR-UNA-BILLETERA SECTION.                              07230000
072400* SOL-00633 -- W5: UNA BILLETERA NUNCA SE OMITE DEL MAESTRO       07240000
072500* NUEVO, AUNQUE SU USUARIO YA NO APAREZCA EN USRMAST.  SI EL      07250000
072600* USUARIO NO SE ENCUENTRA SE DEJA CONSTANCIA EN EL RECHAZO PERO   07260000
072700* LA BILLETERA SE REGRABA IGUAL: NO EXISTE UNA BAJA DE USUARIO    07270000
072800* QUE PUEDA ARRASTRAR SU BILLETERA.                               07280000
072900     SET IDX-USR TO 1                                             07290000
073000     MOVE "N" TO WKS-SW-USR-ENCONTRADO                            07300000
073100     SEARCH ALL WKS-TABLA-USR                                     07310000
073200        WHEN WKS-USR-ID-TBL(IDX-USR) = WKS-WAL-ID-TBL(IDX-WAL)    07320000
073300           SET WKS-USR-ENCONTRADO TO TRUE                         07330000
073400     END-SEARCH                                                   07340000
073500     IF NOT WKS-USR-ENCONTRADO                                    07350000
073600        MOVE "WALMAST "                        TO                 07360000
073700                                    RCHZ-LOTE-ORIGEN              07370000
073800        MOVE WKS-WAL-ID-TBL(IDX-WAL)            TO RCHZ-LLAVE     07380000
073900        MOVE "USUARIO AUSENTE - BILLETERA NO ELIMINADA" TO        07390000
074000                                    RCHZ-MOTIVO                   07400000
074100        WRITE REG-RECHAZO                                         07410000
074200        ADD 1 TO WKS-WAL-RECHAZOS-BAJA                            07420000
074300     END-IF                                                       07430000
074400     MOVE WKS-WAL-ID-TBL(IDX-WAL)      TO                         07440000
074500                                 WAL-NUMERO-CUENTA IN             07450000
074600                                 REG-WALMAST-NUEVO                07460000
074700     MOVE WKS-WAL-DISPONIBLE(IDX-WAL)  TO                         07470000
074800                                 WAL-SALDO-DISPONIBLE IN          07480000
074900                                 REG-WALMAST-NUEVO                07490000
075000     MOVE WKS-WAL-CONGELADO(IDX-WAL)   TO                         07500000
075100                                 WAL-SALDO-CONGELADO IN           07510000
075200                                 REG-WALMAST-NUEVO                07520000
075300     MOVE WKS-WAL-LIBRO-MAYOR(IDX-WAL) TO                         07530000
075400                                 WAL-SALDO-LIBRO-MAYOR IN         07540000
075500                                 REG-WALMAST-NUEVO                07550000
075600     WRITE REG-WALMAST-NUEVO                                      07560000
075700     SET IDX-WAL UP BY 1.                                         07570000
075800 915-REGRABAR-UNA-BILLETERA-E. EXIT.                              07580000
075900                                                                  07590000
076000 920-REGRABAR-BILLETERAS-NUEVAS SECTION.                          07600000
076100     SET IDX-WALN TO 1                                            07610000
076200     PERFORM 925-REGRABAR-UNA-BILLETERA-NUEVA                     07620000
076300        WKS-TABLA-WALN-OCCURS TIMES.                              07630000
076400 920-REGRABAR-BILLETERAS-NUEVAS-E. EXIT.                          07640000
076500                                                                  07650000
076600 925-REGRABAR-UNA-BILLETERA-NUEVA SECTION.                        07660000
076700* SOL-00633 -- W4: LA BILLETERA NUEVA SALE AL FINAL DEL MAESTRO   07670000
076800* CON LOS TRES SALDOS EN CERO.  EL LOTE NOCTURNO DE MANTENIMIENTO 07680000
076900* DE MAESTROS REORDENA WALMNEW POR WAL-NUMERO-CUENTA.             07690000
077000     MOVE WKS-WALN-ID-TBL(IDX-WALN)    TO                         07700000
077100                                 WAL-NUMERO-CUENTA IN             07710000
077200                                 REG-WALMAST-NUEVO                07720000
077300     MOVE ZEROS                        TO                         07730000
077400                                 WAL-SALDO-DISPONIBLE IN          07740000
077500                                 REG-WALMAST-NUEVO                07750000
077600     MOVE ZEROS                        TO                         07760000
077700                                 WAL-SALDO-CONGELADO IN           07770000
077800                                 REG-WALMAST-NUEVO                07780000
077900     MOVE ZEROS                        TO                         07790000
078000                                 WAL-SALDO-LIBRO-MAYOR IN         07800000
078100                                 REG-WALMAST-NUEVO                07810000
078200     WRITE REG-WALMAST-NUEVO                                      07820000
078300     SET IDX-WALN UP BY 1.                                        07830000
078400 925-REGRABAR-UNA-BILLETERA-NUEVA-E. EXIT.                        07840000
078500                                                                  07850000
078600 XXX-CIERRA-ARCHIVOS SECTION.                                     07860000
078700     CLOSE USRMAST                                                07870000
078800     CLOSE WALMAST                                                07880000
078900     CLOSE WALMNEW                                                07890000
079000     CLOSE ORDREQ                                                 07900000
079100     CLOSE ORDFILE                                                07910000
079200     CLOSE TXNFILE                                                07920000
079300     CLOSE RCHZFILE.                                              07930000
079400 XXX-CIERRA-ARCHIVOS-E. EXIT.                                     07940000
