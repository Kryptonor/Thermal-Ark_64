000100******************************************************************00010000
000200*                                                                *00020000
000300*    COPY          : RTEUSR1                                    *00030000
000400*    APLICACION    : RED TERMICA ENERGETICA                     *00040000
000500*    DESCRIPCION   : LAYOUT DEL MAESTRO DE USUARIOS (USRMAST).   *00050000
000600*                    UN REGISTRO POR CUENTA HABILITADA PARA      *00060000
000700*                    OPERAR EN LA RED DE INTERCAMBIO DE ENERGIA  *00070000
000800*                    TERMICA COMUNITARIA.                       *00080000
000900*    PROGRAMADOR   : E. RAMIREZ                                  *00090000
001000*    FECHA         : 14/03/2024                                  *00100000
001100*                                                                *00110000
001200*    BITACORA DE CAMBIOS                                        *00120000
001300*    ------------------------------------------------------------*00130000
001400*    14/03/2024 EDR  SOL-00441  VERSION INICIAL DEL LAYOUT.      *00140000
001500*    02/09/2024 EDR  SOL-00502  SE AGREGA USR-FLG-VERIFICADO     *00150000
001600*                    Y CAMPO DE DIRECCION DE LIBRO MAYOR.        *00160000
001700*    11/01/2025 MGR  SOL-00560  REVISION Y2K DE CAMPOS DE FECHA  *00170000
001800*                    ASOCIADOS AL MAESTRO (NO APLICA, SIN        *00180000
001900*                    FECHAS EN ESTE LAYOUT. QUEDA DOCUMENTADO).  *00190000
001950*    09/08/2026 EDR  SOL-00634  SE QUITA EL FILLER DE COLCHON    *00195000
001960*                    AL FINAL DEL REGISTRO; EL AREA DE INTERCAM- *00195100
001970*                    BIO CON EL BANCO EXIGE 125 BYTES EXACTOS Y  *00195200
001980*                    LOS CAMPOS NOMBRADOS YA SUMABAN ESE TOTAL.  *00195300
002000******************************************************************00200000
002100 01  REG-USRMAST.                                                00210000
002200     05  USR-NUMERO-CUENTA         PIC 9(09).                    00220000
002300     05  USR-NOMBRE-USUARIO        PIC X(20).                    00230000
002400     05  USR-TELEFONO              PIC X(15).                    00240000
002500     05  USR-CORREO                PIC X(30).                    00250000
002600     05  USR-ROL                   PIC X(08).                    00260000
002700     05  USR-FLG-VERIFICADO        PIC X(01).                    00270000
002800         88  USR-ES-VERIFICADO          VALUE "Y".                00280000
002900         88  USR-NO-VERIFICADO          VALUE "N".                00290000
003000     05  USR-DIRECCION-LIBRO-MAYOR PIC X(42).                    00300000
003200******************************************************************00320000
