000100******************************************************************00010000
000200*                                                                *00020000
000300*    COPY          : RTEORD1                                    *00030000
000400*    APLICACION    : RED TERMICA ENERGETICA                     *00040000
000500*    DESCRIPCION   : LAYOUT DE ORDENES DE COMPRA/VENTA DE        *00050000
000600*                    ENERGIA TERMICA.  USADO TANTO PARA LAS      *00060000
000700*                    SOLICITUDES DE ORDEN (ORDREQ) COMO PARA EL  *00070000
000800*                    ARCHIVO DE ORDENES YA REGISTRADAS (ORDFILE).*00080000
000900*    PROGRAMADOR   : E. RAMIREZ                                  *00090000
001000*    FECHA         : 15/03/2024                                  *00100000
001100*                                                                *00110000
001200*    BITACORA DE CAMBIOS                                        *00120000
001300*    ------------------------------------------------------------*00130000
001400*    15/03/2024 EDR  SOL-00441  VERSION INICIAL DEL LAYOUT.      *00140000
001500*    09/09/2024 EDR  SOL-00504  SE AGREGA ORD-ESTADO DE 9        *00150000
001600*                    POSICIONES PARA CUBRIR "EXECUTING".         *00160000
001700*    30/01/2025 MGR  SOL-00561  88-NIVELES DE ESTADO Y DE TIPO   *00170000
001800*                    PARA EVITAR LITERALES SUELTOS EN EL PROCESO.*00180000
001900******************************************************************00190000
002000 01  REG-ORDEN.                                                  00200000
002100     05  ORD-NUMERO-ORDEN          PIC 9(09).                    00210000
002200     05  ORD-NUMERO-CUENTA         PIC 9(09).                    00220000
002300     05  ORD-TIPO                  PIC X(04).                    00230000
002400         88  ORD-ES-COMPRA              VALUE "BUY ".             00240000
002500         88  ORD-ES-VENTA               VALUE "SELL".             00250000
002600     05  ORD-CANTIDAD-ENERGIA      PIC S9(13)V99.                00260000
002700     05  ORD-PRECIO-UNITARIO       PIC S9(13)V99.                00270000
002800     05  ORD-MONTO-TOTAL           PIC S9(13)V99.                00280000
002900     05  ORD-ESTADO                PIC X(09).                    00290000
003000         88  ORD-EST-PENDIENTE          VALUE "PENDING  ".        00300000
003100         88  ORD-EST-CASADA             VALUE "MATCHED  ".        00310000
003200         88  ORD-EST-EJECUTANDO         VALUE "EXECUTING".        00320000
003300         88  ORD-EST-COMPLETA           VALUE "COMPLETED".        00330000
003400         88  ORD-EST-CANCELADA          VALUE "CANCELLED".        00340000
003500     05  FILLER                    PIC X(06).                    00350000
003600******************************************************************00360000
